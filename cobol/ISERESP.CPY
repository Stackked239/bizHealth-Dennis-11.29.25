000100******************************************************************
000200*        COPY ISERESP  -  RESPUESTA DE CUESTIONARIO (RESPFILE)   *
000300*        SISTEMA ISE - INDICE DE SALUD EMPRESARIAL               *
000400******************************************************************
000500* UNA RESPUESTA POR PREGUNTA CONTESTADA. EL ARCHIVO VIENE        *
000600* ORDENADO POR CATEGORIA Y DENTRO DE CATEGORIA POR SECUENCIA DE  *
000700* PREGUNTA. SOLO SE USAN LOS PRIMEROS 42 BYTES DE LA IMAGEN DE   *
000800* ENTRADA; EL RESTO QUEDA RESERVADO PARA CRECIMIENTO FUTURO.     *
000900******************************************************************
001000 01  ISE-RESP-REG.
001100     05  RESP-COMPANY-ID          PIC X(12).
001200     05  RESP-CATEGORY            PIC X(20).
001300     05  RESP-QUESTION-SEQ        PIC 9(03).
001400     05  RESP-GROWTH-FLAG         PIC X(01).
001500*        RESPUESTA CRUDA: LIKERT 1-5, PORCENTAJE 0-100 O
001600*        PORCENTAJE DE CRECIMIENTO (PUEDE SER NEGATIVO)
001700     05  RESP-VALUE               PIC S9(03)V9(02)
001800                                   SIGN IS TRAILING SEPARATE.
001900     05  FILLER                   PIC X(08).
