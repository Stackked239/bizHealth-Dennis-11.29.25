000100******************************************************************
000200*        COPY ISENARR  -  TEXTO NARRATIVO DE ANALISTA (NARRFILE) *
000300*        SISTEMA ISE - INDICE DE SALUD EMPRESARIAL               *
000400******************************************************************
000500* UNA LINEA DE PROSA LIBRE POR REGISTRO, ORDENADO POR CODIGO DE  *
000600* DIMENSION. VARIAS LINEAS SEGUIDAS PUEDEN PERTENECER A LA MISMA *
000700* DIMENSION (RUPTURA DE CONTROL POR TXT-DIM-CODE EN ISE3CON).    *
000800******************************************************************
000900 01  ISE-NARR-REG.
001000     05  TXT-DIM-CODE             PIC X(03).
001100     05  TXT-LINE                 PIC X(120).
001200     05  FILLER                   PIC X(05).
