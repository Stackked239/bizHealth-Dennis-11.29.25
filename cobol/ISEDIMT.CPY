000100******************************************************************
000200*        COPY ISEDIMT  -  TABLA FIJA DE LAS 12 DIMENSIONES       *
000300*        SISTEMA ISE - INDICE DE SALUD EMPRESARIAL               *
000400******************************************************************
000500* LAS 12 DIMENSIONES DEL MODELO SON FIJAS Y NUNCA CAMBIAN DE UNA *
000600* CORRIDA A OTRA, ASI QUE SE CARGAN COMO LITERAL EN WORKING-     *
000700* STORAGE (MISMA TECNICA QUE TABLA-DIAS/DIA-FIN-MES) EN LUGAR DE *
000800* LEERLAS DE UN ARCHIVO DE PARAMETROS. CADA RENGLON TRAE CODIGO, *
000900* NOMBRE, CAPITULO Y PARAMETRO DE REFERENCIA (BENCHMARK 1-5).    *
001000* EL ORDEN DE LOS RENGLONES YA VIENE AGRUPADO POR CAPITULO       *
001100* (GE, GE, GE, GE, PH, PH, PH, PH, PL, PL, RS, RS) PARA QUE LA   *
001200* RUPTURA DE CONTROL DEL REPORTE RECORRA LA TABLA EN ORDEN Y NO  *
001300* TENGA QUE REORDENARLA.                                        *
001400******************************************************************
001500 01  WS-DIM-TABLA-LITERAL.
001600     05  FILLER PIC X(40)
001700         VALUE "STRSTRATEGY                 GE35        ".
001800     05  FILLER PIC X(40)
001900         VALUE "SALSALES                    GE36        ".
002000     05  FILLER PIC X(40)
002100         VALUE "MKTMARKETING                GE34        ".
002200     05  FILLER PIC X(40)
002300         VALUE "CXPCUSTOMER EXPERIENCE      GE37        ".
002400     05  FILLER PIC X(40)
002500         VALUE "OPSOPERATIONS               PH35        ".
002600     05  FILLER PIC X(40)
002700         VALUE "FINFINANCIALS               PH36        ".
002800     05  FILLER PIC X(40)
002900         VALUE "TINTECHNOLOGY & INNOVATION  PH35        ".
003000     05  FILLER PIC X(40)
003100         VALUE "IDSIT, DATA & SYSTEMS       PH35        ".
003200     05  FILLER PIC X(40)
003300         VALUE "HRSHUMAN RESOURCES          PL33        ".
003400     05  FILLER PIC X(40)
003500         VALUE "LDGLEADERSHIP & GOVERNANCE  PL34        ".
003600     05  FILLER PIC X(40)
003700         VALUE "RMSRISK MANAGEMENT          RS34        ".
003800     05  FILLER PIC X(40)
003900         VALUE "CMPCOMPLIANCE               RS36        ".
004000******************************************************************
004100*        REDEFINICION EN TABLA DE 12 OCURRENCIAS INDEXADA        *
004200******************************************************************
004300 01  WS-DIM-TABLA REDEFINES WS-DIM-TABLA-LITERAL.
004400     05  WS-DIM-RENGLON OCCURS 12 TIMES INDEXED BY WS-DIM-IX.
004500         10  WS-DIM-COD           PIC X(03).
004600         10  WS-DIM-NOM           PIC X(25).
004700         10  WS-DIM-CAP           PIC X(02).
004800         10  WS-DIM-BMK           PIC 9(01)V9(01).
004900         10  FILLER               PIC X(08).
005000******************************************************************
005100*        NUMERO FIJO DE DIMENSIONES Y CAPITULOS DEL MODELO       *
005200******************************************************************
005300 01  WS-DIM-CONSTANTES.
005400     05  WS-DIM-CANTIDAD          PIC 9(02) COMP VALUE 12.
005500     05  WS-CAP-CANTIDAD          PIC 9(01) COMP VALUE 4.
