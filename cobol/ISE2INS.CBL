000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : J. MENDOZA CASTILLO (JMC)                        *
000400* APLICACION  : BANCA EMPRESARIAL                                *
000500* PROGRAMA    : ISE2INS                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SEGUNDO PASO DEL INDICE DE SALUD EMPRESARIAL.    *
000800*             : LEE LOS PUNTAJES DE DIMENSION DE LA FASE 1 Y     *
000900*             : DERIVA HALLAZGOS (FORTALEZAS, BRECHAS, RIESGOS)  *
001000*             : Y RECOMENDACIONES PRIORIZADAS CON SUS GANANCIAS  *
001100*             : RAPIDAS PARA EL PLAN DE ACCION DE LA EMPRESA.    *
001200* ARCHIVOS    : DIMFILE=E, FNDFILE=S, RECFILE=S                  *
001300* PROGRAMA(S) : ISE1SCR (PASO ANTERIOR), ISE3CON (PASO SIGUIENTE)*
001400* INSTALADO   : 06/06/1989                                       *
001500* BPM/RATIONAL: 118821                                           *
001600* NOMBRE      : INDICE DE SALUD EMPRESARIAL - FASE 2             *
001700* DESCRIPCION : PROYECTO DE DIAGNOSTICO EMPRESARIAL PARA BANCA   *
001800*             : DE EMPRESAS, SOLICITADO POR GERENCIA COMERCIAL.  *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S      *
002100******************************************************************
002200* 02/05/1989 JMC 118821  VERSION ORIGINAL DEL PROGRAMA.          *
002300* 06/06/1989 JMC 118821  PASE A PRODUCCION JUNTO CON ISE1SCR.    *
002400* 14/12/1990 LCV 119180  AGREGA CALCULO DE SUB-INDICADORES POR   *
002500*                        DIMENSION (BITACORA, SIN ARCHIVO).      *
002600* 20/04/1991 LCV 119310  AGREGA CLASIFICACION DE HALLAZGOS POR   *
002700*                        BANDA DE PUNTAJE (FORTALEZA/BRECHA).    *
002800* 15/10/1992 JMC 120070  AGREGA RECOMENDACIONES ORDENADAS POR    *
002900*                        PUNTAJE ASCENDENTE CON HORIZONTE.       *
003000* 03/03/1993 RTQ 120440  AGREGA SELECCION DE GANANCIAS RAPIDAS   *
003100*                        POR RAZON IMPACTO/ESFUERZO.             *
003200* 09/11/1994 RTQ 120910  ESTANDARIZA RUTINA DEBD1R00 PARA        *
003300*                        REPORTAR ERRORES DE APERTURA/ESCRITURA. *
003400* 05/07/1995 JMC 121260  AGREGA CONTEO Y BITACORA DE RIESGOS     *
003500*                        (HALLAZGOS TIPO RISK).                  *
003600* 22/01/1998 MFR 138910  REVISION FIN DE SIGLO: RUTINA DE ORDEN  *
003700*                        VALIDADA PARA 12 DIMENSIONES (Y2K).     *
003800* 30/09/1999 MFR 139470  PRUEBAS Y2K CERRADAS SIN HALLAZGOS EN   *
003900*                        ESTE PROGRAMA. CIERRA TICKET Y2K-004.   *
004000* 18/05/2003 GSP 155230  AGREGA CONTEO DE HALLAZGOS Y            *
004100*                        RECOMENDACIONES PARA BITACORA.          *
004200* 11/11/2007 GSP 168740  CORRIGE RANGO DE ORDENAMIENTO POR       *
004300*                        PUNTAJE (NO CONSIDERABA EMPATES).       *
004400* 02/04/2012 NBH 190080  AJUSTA LIMITE DE GANANCIAS RAPIDAS A 5  *
004500*                        RECOMENDACIONES COMO MAXIMO.            *
004600* 19/08/2016 NBH 205340  AGREGA REDEFINICION DE LLAVE PARA       *
004700*                        BITACORA DE ERRORES POR DIMENSION.      *
004800* 30/01/2021 ERD 228870  REVISION GENERAL PARA CORRIDA ANUAL     *
004900*                        MASIVA DE BANCA EMPRESARIAL.            *
005000* 11/07/2023 ERD 236015  ULTIMA REVISION: SIN CAMBIOS DE FONDO,  *
005100*                        SOLO ACTUALIZA BITACORA.                *
005200* 03/11/2023 ERD 236090  AUDITORIA DETECTA QUE EL SUB-INDICADOR  *
005300*                        NO SE BANDEABA Y PERDIA EL DECIMAL DEL  *
005400*                        PUNTAJE. CORRIGE 320-CALCULA-SUBINDI-   *
005500*                        CADOR PARA BANDEARLO IGUAL QUE LA       *
005600*                        DIMENSION Y CONSERVAR EL DECIMAL.       *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. ISE2INS.
006000 AUTHOR. J. MENDOZA CASTILLO.
006100 INSTALLATION. BANCO INDUSTRIAL, S.A. - GERENCIA DE SISTEMAS.
006200 DATE-WRITTEN. 02/05/1989.
006300 DATE-COMPILED.
006400 SECURITY. USO INTERNO - CONFIDENCIAL - BANCO INDUSTRIAL, S.A.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS ALFABETICO-VALIDO IS "A" THRU "Z"
007100     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON
007200     UPSI-0 OFF STATUS IS WKS-MODO-PRUEBA-OFF.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*        FASE 2 - ARCHIVO DE ENTRADA (PUNTAJE POR DIMENSION)
007600     SELECT DIMFILE ASSIGN TO DIMFILE
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS FS-DIMFILE.
007900*        FASE 2 - ARCHIVO DE SALIDA (HALLAZGOS)
008000     SELECT FNDFILE  ASSIGN TO FNDFILE
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS  IS FS-FNDFILE.
008300*        FASE 2 - ARCHIVO DE SALIDA (RECOMENDACIONES)
008400     SELECT RECFILE  ASSIGN TO RECFILE
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS  IS FS-RECFILE.
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  DIMFILE.
009100     COPY ISEDIMS.
009200 FD  FNDFILE.
009300     COPY ISEFIND.
009400 FD  RECFILE.
009500     COPY ISERECO.
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*              RECURSOS DE LA RUTINA DE FILE STATUS              *
010000******************************************************************
010100 01  WKS-FS-STATUS.
010200     05  FS-DIMFILE               PIC 9(02) VALUE ZEROES.
010300     05  FSE-DIMFILE.
010400         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010500         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010600         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010700     05  FS-FNDFILE               PIC 9(02) VALUE ZEROES.
010800     05  FSE-FNDFILE.
010900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011200     05  FS-RECFILE               PIC 9(02) VALUE ZEROES.
011300     05  FSE-RECFILE.
011400         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011500         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011600         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011700*              VARIABLES DE LA RUTINA DE FSE
011800     05  PROGRAMA                 PIC X(08) VALUE SPACES.
011900     05  ARCHIVO                  PIC X(08) VALUE SPACES.
012000     05  ACCION                   PIC X(10) VALUE SPACES.
012100     05  LLAVE                    PIC X(32) VALUE SPACES.
012200*              VISTA DE LLAVE PARA BITACORA POR DIMENSION
012300 01  LLAVE-DETALLE REDEFINES LLAVE.
012400     05  LLAVE-DIM-COD            PIC X(03).
012500     05  FILLER                   PIC X(29).
012600******************************************************************
012700*              TABLA EN MEMORIA DE LAS 12 DIMENSIONES LEIDAS     *
012800******************************************************************
012900 01  WKS-DIM-CARGA-GRUPO.
013000     05  WKS-DIM-RENGLON OCCURS 12 TIMES INDEXED BY WKS-DIM-IX.
013100         10  WKS-DIM-COD          PIC X(03).
013200         10  WKS-DIM-NOM          PIC X(25).
013300         10  WKS-DIM-CAP          PIC X(02).
013400         10  WKS-DIM-SCORE        PIC 9(03)V9(01).
013500         10  WKS-DIM-BANDA        PIC X(12).
013600         10  WKS-DIM-BMK          PIC 9(01)V9(01).
013700         10  WKS-DIM-TREND        PIC X(09).
013800         10  WKS-DIM-PCTL         PIC 9(02).
013900*        VISTA PLANA DE LA TABLA PARA VOLCADO EN MODO PRUEBA
014000 01  WKS-DIM-DUMP REDEFINES WKS-DIM-CARGA-GRUPO.
014100     05  WKS-DIM-DUMP-TEXTO       PIC X(696).
014200******************************************************************
014300*              TABLA DE ORDEN ASCENDENTE POR PUNTAJE             *
014400******************************************************************
014500 01  WKS-TABLA-ORDEN.
014600     05  WKS-ORDEN-IDX OCCURS 12 TIMES PIC 9(02) COMP.
014700 01  WKS-ORDEN-VARS.
014800     05  WKS-ORDEN-K              PIC 9(02) COMP VALUE 0.
014900     05  WKS-ORDEN-I              PIC 9(02) COMP VALUE 0.
015000     05  WKS-ORDEN-J              PIC 9(02) COMP VALUE 0.
015100     05  WKS-ORDEN-MINPOS         PIC 9(02) COMP VALUE 0.
015200     05  WKS-ORDEN-TEMP           PIC 9(02) COMP VALUE 0.
015300******************************************************************
015400*              TABLA DE RECOMENDACIONES CANDIDATAS               *
015500******************************************************************
015600 01  WKS-TABLA-RECOMENDACIONES.
015700     05  WKS-REC-RENGLON OCCURS 12 TIMES INDEXED BY WKS-REC-IX.
015800         10  WKS-REC-COD          PIC X(03).
015900         10  WKS-REC-NOM          PIC X(25).
016000         10  WKS-REC-RANK         PIC 9(02).
016100         10  WKS-REC-IMPACT       PIC 9(03)V9(01).
016200         10  WKS-REC-EFFORT       PIC 9(02).
016300         10  WKS-REC-HORIZON      PIC X(04).
016400         10  WKS-REC-RATIO        PIC 9(02)V999 COMP.
016500         10  WKS-REC-QUICKWIN     PIC X(01) VALUE "N".
016600 01  WKS-REC-CONTADOR             PIC 9(02) COMP VALUE 0.
016700*              VARIABLES DEL CALCULO DE SUB-INDICADORES
016800 01  WKS-SUBIND-VARS.
016900     05  WKS-SUBIND-I             PIC 9(01) COMP VALUE 0.
017000*        UN DECIMAL, IGUAL QUE WKS-DIM-SCORE (REGLA DE NEGOCIO)
017100     05  WKS-SUBIND-VALOR         PIC S9(03)V9(01) COMP VALUE 0.
017200     05  WKS-SUBIND-BANDA         PIC X(12) VALUE SPACES.
017300*              PARTES DEL PUNTAJE PARA REGLAS DE HORIZONTE
017400 01  WKS-SCORE-AUX                PIC 9(03)V9(01) VALUE 0.
017500 01  WKS-SCORE-PARTES REDEFINES WKS-SCORE-AUX.
017600     05  WKS-SCORE-ENTERO         PIC 9(03).
017700     05  WKS-SCORE-DECIMAL        PIC 9(01).
017800******************************************************************
017900*              TABLA DE ORDEN DESCENDENTE POR RAZON I/E          *
018000******************************************************************
018100 01  WKS-TABLA-RATORD.
018200     05  WKS-RATORD-IDX OCCURS 12 TIMES PIC 9(02) COMP.
018300 01  WKS-RATORD-VARS.
018400     05  WKS-RATORD-I             PIC 9(02) COMP VALUE 0.
018500     05  WKS-RATORD-J             PIC 9(02) COMP VALUE 0.
018600     05  WKS-RATORD-MAXPOS        PIC 9(02) COMP VALUE 0.
018700     05  WKS-RATORD-TEMP          PIC 9(02) COMP VALUE 0.
018800     05  WKS-RATORD-TOPE          PIC 9(02) COMP VALUE 0.
018900     05  WKS-RATORD-LIMITE        PIC 9(02) COMP VALUE 0.
019000******************************************************************
019100*              CAMPOS DE TRABAJO PARA TEXTOS LARGOS              *
019200******************************************************************
019300 01  WKS-ETIQUETA-LARGA           PIC X(60) VALUE SPACES.
019400 01  WKS-NARRATIVA-LARGA          PIC X(200) VALUE SPACES.
019500 01  WKS-SCORE-EDITADO            PIC ZZ9.9.
019600******************************************************************
019700*              BANDERAS Y CONTADORES DE LA CORRIDA               *
019800******************************************************************
019900 01  WKS-FLAGS.
020000     05  WKS-FIN-DIMFILE          PIC X(01) VALUE "N".
020100         88  FIN-DIMFILE                   VALUE "S".
020200 01  WKS-CONTADORES.
020300     05  WKS-DIM-LEIDOS           PIC 9(02) COMP VALUE 0.
020400     05  WKS-FND-ESCRITOS         PIC 9(02) COMP VALUE 0.
020500     05  WKS-REC-ESCRITOS         PIC 9(02) COMP VALUE 0.
020600     05  WKS-RIESGOS-CONTADOS     PIC 9(02) COMP VALUE 0.
020700******************************************************************
020800 PROCEDURE DIVISION.
020900******************************************************************
021000 000-MAIN SECTION.
021100     PERFORM 100-ABRE-ARCHIVOS
021200     PERFORM 200-CARGA-DIMENSIONES
021300     PERFORM 300-SUBINDICADORES
021400     PERFORM 400-HALLAZGOS
021500     PERFORM 450-ORDENA-DIMENSIONES
021600     PERFORM 500-RECOMENDACIONES
021700     PERFORM 600-GANANCIAS-RAPIDAS
021800     PERFORM 650-ESCRIBE-RECOMENDACIONES
021900     PERFORM 700-RIESGOS
022000     PERFORM 900-CIERRA-ARCHIVOS
022100     STOP RUN.
022200 000-MAIN-E. EXIT.
022300******************************************************************
022400 100-ABRE-ARCHIVOS SECTION.
022500     MOVE "ISE2INS" TO PROGRAMA
022600     OPEN INPUT DIMFILE
022700     OPEN OUTPUT FNDFILE
022800     OPEN OUTPUT RECFILE
022900     IF FS-DIMFILE NOT EQUAL 0
023000        MOVE 'OPEN'    TO ACCION
023100        MOVE SPACES    TO LLAVE
023200        MOVE 'DIMFILE' TO ARCHIVO
023300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023400                              FS-DIMFILE, FSE-DIMFILE
023500        DISPLAY ">>> ERROR AL ABRIR DIMFILE, VER SPOOL <<<"
023600                UPON CONSOLE
023700        MOVE 91 TO RETURN-CODE
023800        GO TO 100-ABRE-ARCHIVOS-E
023900     END-IF
024000     IF FS-FNDFILE NOT EQUAL 0
024100        MOVE 'OPEN'    TO ACCION
024200        MOVE SPACES    TO LLAVE
024300        MOVE 'FNDFILE' TO ARCHIVO
024400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024500                              FS-FNDFILE, FSE-FNDFILE
024600        DISPLAY ">>> ERROR AL ABRIR FNDFILE, VER SPOOL <<<"
024700                UPON CONSOLE
024800        MOVE 91 TO RETURN-CODE
024900     END-IF
025000     IF FS-RECFILE NOT EQUAL 0
025100        MOVE 'OPEN'    TO ACCION
025200        MOVE SPACES    TO LLAVE
025300        MOVE 'RECFILE' TO ARCHIVO
025400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025500                              FS-RECFILE, FSE-RECFILE
025600        DISPLAY ">>> ERROR AL ABRIR RECFILE, VER SPOOL <<<"
025700                UPON CONSOLE
025800        MOVE 91 TO RETURN-CODE
025900     END-IF.
026000 100-ABRE-ARCHIVOS-E. EXIT.
026100******************************************************************
026200*        CARGA LAS 12 DIMENSIONES DEL ARCHIVO DIMFILE A MEMORIA  *
026300******************************************************************
026400 200-CARGA-DIMENSIONES SECTION.
026500     SET WKS-DIM-IX TO 1
026600     PERFORM 210-LEE-UNA-DIMENSION UNTIL FIN-DIMFILE
026700          OR WKS-DIM-IX > 12.
026800 200-CARGA-DIMENSIONES-E. EXIT.
026900
027000 210-LEE-UNA-DIMENSION SECTION.
027100     READ DIMFILE
027200          AT END
027300             SET FIN-DIMFILE TO TRUE
027400             GO TO 210-LEE-UNA-DIMENSION-E
027500     END-READ
027600     ADD 1 TO WKS-DIM-LEIDOS
027700     MOVE DIM-CODE       TO WKS-DIM-COD(WKS-DIM-IX)
027800     MOVE DIM-NAME       TO WKS-DIM-NOM(WKS-DIM-IX)
027900     MOVE DIM-CHAPTER    TO WKS-DIM-CAP(WKS-DIM-IX)
028000     MOVE DIM-SCORE      TO WKS-DIM-SCORE(WKS-DIM-IX)
028100     MOVE DIM-BAND       TO WKS-DIM-BANDA(WKS-DIM-IX)
028200     MOVE DIM-BENCHMARK  TO WKS-DIM-BMK(WKS-DIM-IX)
028300     MOVE DIM-TREND      TO WKS-DIM-TREND(WKS-DIM-IX)
028400     MOVE DIM-PERCENTILE TO WKS-DIM-PCTL(WKS-DIM-IX)
028500     SET WKS-DIM-IX UP BY 1.
028600 210-LEE-UNA-DIMENSION-E. EXIT.
028700******************************************************************
028800*        SUB-INDICADORES: 5 POR DIMENSION, +/-5 PUNTOS ALREDEDOR *
028900*        DEL PUNTAJE DE LA DIMENSION, ACOTADOS A 0-100 Y         *
029000*        BANDEADOS IGUAL QUE LA DIMENSION (EXCELLENT/STABLE/AT   *
029100*        RISK/CRITICAL). SOLO SE DEJA CONSTANCIA EN BITACORA,    *
029200*        NO SE ESCRIBE ARCHIVO (NO EXISTE EN EL SPEC UN LAYOUT   *
029300*        DE SALIDA PARA SUB-INDICADORES).                       *
029400******************************************************************
029500 300-SUBINDICADORES SECTION.
029600     SET WKS-DIM-IX TO 1
029700     PERFORM 310-SUBINDICADORES-DIMENSION
029800         VARYING WKS-DIM-IX FROM 1 BY 1 UNTIL WKS-DIM-IX > 12.
029900 300-SUBINDICADORES-E. EXIT.
030000
030100 310-SUBINDICADORES-DIMENSION SECTION.
030200     PERFORM 320-CALCULA-SUBINDICADOR
030300         VARYING WKS-SUBIND-I FROM 1 BY 1
030400         UNTIL WKS-SUBIND-I > 5.
030500 310-SUBINDICADORES-DIMENSION-E. EXIT.
030600
030700 320-CALCULA-SUBINDICADOR SECTION.
030800     COMPUTE WKS-SUBIND-VALOR ROUNDED =
030900             WKS-DIM-SCORE(WKS-DIM-IX) + ((WKS-SUBIND-I - 3) * 5)
031000     IF WKS-SUBIND-VALOR < 0
031100        MOVE 0 TO WKS-SUBIND-VALOR
031200     END-IF
031300     IF WKS-SUBIND-VALOR > 100
031400        MOVE 100 TO WKS-SUBIND-VALOR
031500     END-IF
031600*        EL SUB-INDICADOR SE BANDEA IGUAL QUE LA DIMENSION
031700*        (MISMOS CORTES 80/60/40 DE 600-CALCULA-BANDA EN ISE1SCR)
031800     EVALUATE TRUE
031900        WHEN WKS-SUBIND-VALOR >= 80.0
032000             MOVE "EXCELLENT" TO WKS-SUBIND-BANDA
032100        WHEN WKS-SUBIND-VALOR >= 60.0
032200             MOVE "STABLE"    TO WKS-SUBIND-BANDA
032300        WHEN WKS-SUBIND-VALOR >= 40.0
032400             MOVE "AT RISK"   TO WKS-SUBIND-BANDA
032500        WHEN OTHER
032600             MOVE "CRITICAL"  TO WKS-SUBIND-BANDA
032700     END-EVALUATE
032800     IF WKS-MODO-PRUEBA-ON
032900        DISPLAY "    SUB-INDICADOR " WKS-SUBIND-I " DE "
033000                WKS-DIM-COD(WKS-DIM-IX) " = " WKS-SUBIND-VALOR
033100                " BANDA " WKS-SUBIND-BANDA UPON CONSOLE
033200     END-IF.
033300 320-CALCULA-SUBINDICADOR-E. EXIT.
033400******************************************************************
033500*        HALLAZGOS: UNO POR DIMENSION SEGUN SU BANDA DE PUNTAJE  *
033600******************************************************************
033700 400-HALLAZGOS SECTION.
033800     SET WKS-DIM-IX TO 1
033900     PERFORM 410-HALLAZGO-DIMENSION
034000         VARYING WKS-DIM-IX FROM 1 BY 1 UNTIL WKS-DIM-IX > 12.
034100 400-HALLAZGOS-E. EXIT.
034200
034300 410-HALLAZGO-DIMENSION SECTION.
034400     EVALUATE TRUE
034500        WHEN WKS-DIM-SCORE(WKS-DIM-IX) >= 80.0
034600             PERFORM 420-HALLAZGO-FORTALEZA
034700        WHEN WKS-DIM-SCORE(WKS-DIM-IX) < 40.0
034800             PERFORM 430-HALLAZGO-RIESGO
034900        WHEN WKS-DIM-SCORE(WKS-DIM-IX) < 60.0
035000             PERFORM 440-HALLAZGO-BRECHA
035100        WHEN OTHER
035200             CONTINUE
035300     END-EVALUATE.
035400 410-HALLAZGO-DIMENSION-E. EXIT.
035500
035600 420-HALLAZGO-FORTALEZA SECTION.
035700     MOVE SPACES TO FND-ID
035800     STRING "FINDING-STRENGTH-" DELIMITED BY SIZE
035900            WKS-DIM-COD(WKS-DIM-IX) DELIMITED BY SIZE
036000            INTO FND-ID
036100     MOVE WKS-DIM-COD(WKS-DIM-IX) TO FND-DIM-CODE
036200     MOVE "STRENGTH"               TO FND-TYPE
036300     MOVE "LOW"                    TO FND-SEVERITY
036400     MOVE SPACES TO WKS-ETIQUETA-LARGA
036500     STRING WKS-DIM-NOM(WKS-DIM-IX) DELIMITED BY "  "
036600            " EXCELLENCE"          DELIMITED BY SIZE
036700            INTO WKS-ETIQUETA-LARGA
036800     MOVE WKS-ETIQUETA-LARGA TO FND-LABEL
036900     MOVE WKS-DIM-SCORE(WKS-DIM-IX) TO WKS-SCORE-EDITADO
037000     MOVE SPACES TO WKS-NARRATIVA-LARGA
037100     STRING WKS-DIM-NOM(WKS-DIM-IX) DELIMITED BY "  "
037200            " SHOWS STRONG PERFORMANCE AT " DELIMITED BY SIZE
037300            WKS-SCORE-EDITADO             DELIMITED BY SIZE
037400            "/100, OPERATING IN THE EXCELLENCE TIER, WELL "
037500                                           DELIMITED BY SIZE
037600            "ABOVE THE EXPECTED BENCHMARK FOR THE SECTOR."
037700                                           DELIMITED BY SIZE
037800            INTO WKS-NARRATIVA-LARGA
037900     MOVE WKS-NARRATIVA-LARGA TO FND-NARRATIVE
038000     PERFORM 490-ESCRIBE-HALLAZGO.
038100 420-HALLAZGO-FORTALEZA-E. EXIT.
038200
038300 430-HALLAZGO-RIESGO SECTION.
038400     MOVE SPACES TO FND-ID
038500     STRING "FINDING-RISK-" DELIMITED BY SIZE
038600            WKS-DIM-COD(WKS-DIM-IX) DELIMITED BY SIZE
038700            INTO FND-ID
038800     MOVE WKS-DIM-COD(WKS-DIM-IX) TO FND-DIM-CODE
038900     MOVE "RISK"                   TO FND-TYPE
039000     MOVE "CRITICAL"               TO FND-SEVERITY
039100     MOVE SPACES TO WKS-ETIQUETA-LARGA
039200     STRING WKS-DIM-NOM(WKS-DIM-IX) DELIMITED BY "  "
039300            " CRITICAL UNDERPERFORMANCE" DELIMITED BY SIZE
039400            INTO WKS-ETIQUETA-LARGA
039500     MOVE WKS-ETIQUETA-LARGA TO FND-LABEL
039600     MOVE WKS-DIM-SCORE(WKS-DIM-IX) TO WKS-SCORE-EDITADO
039700     MOVE SPACES TO WKS-NARRATIVA-LARGA
039800     STRING WKS-DIM-NOM(WKS-DIM-IX) DELIMITED BY "  "
039900            " SCORES " DELIMITED BY SIZE
040000            WKS-SCORE-EDITADO DELIMITED BY SIZE
040100            "/100, A CRITICAL UNDERPERFORMANCE THAT REQUIRES "
040200                              DELIMITED BY SIZE
040300            "IMMEDIATE MANAGEMENT ATTENTION AND A DEDICATED "
040400                              DELIMITED BY SIZE
040500            "RECOVERY PLAN." DELIMITED BY SIZE
040600            INTO WKS-NARRATIVA-LARGA
040700     MOVE WKS-NARRATIVA-LARGA TO FND-NARRATIVE
040800     ADD 1 TO WKS-RIESGOS-CONTADOS
040900     PERFORM 490-ESCRIBE-HALLAZGO.
041000 430-HALLAZGO-RIESGO-E. EXIT.
041100
041200 440-HALLAZGO-BRECHA SECTION.
041300     MOVE SPACES TO FND-ID
041400     STRING "FINDING-GAP-" DELIMITED BY SIZE
041500            WKS-DIM-COD(WKS-DIM-IX) DELIMITED BY SIZE
041600            INTO FND-ID
041700     MOVE WKS-DIM-COD(WKS-DIM-IX) TO FND-DIM-CODE
041800     MOVE "GAP"                    TO FND-TYPE
041900     MOVE "MEDIUM"                 TO FND-SEVERITY
042000     MOVE SPACES TO WKS-ETIQUETA-LARGA
042100     STRING WKS-DIM-NOM(WKS-DIM-IX) DELIMITED BY "  "
042200            " PERFORMANCE GAP" DELIMITED BY SIZE
042300            INTO WKS-ETIQUETA-LARGA
042400     MOVE WKS-ETIQUETA-LARGA TO FND-LABEL
042500     MOVE WKS-DIM-SCORE(WKS-DIM-IX) TO WKS-SCORE-EDITADO
042600     MOVE SPACES TO WKS-NARRATIVA-LARGA
042700     STRING WKS-DIM-NOM(WKS-DIM-IX) DELIMITED BY "  "
042800            " SCORES " DELIMITED BY SIZE
042900            WKS-SCORE-EDITADO DELIMITED BY SIZE
043000            "/100, BELOW THE STABLE RANGE FOR THIS DIMENSION. "
043100                              DELIMITED BY SIZE
043200            "A FOCUSED IMPROVEMENT PLAN IS RECOMMENDED TO "
043300                              DELIMITED BY SIZE
043400            "CLOSE THE PERFORMANCE GAP." DELIMITED BY SIZE
043500            INTO WKS-NARRATIVA-LARGA
043600     MOVE WKS-NARRATIVA-LARGA TO FND-NARRATIVE
043700     PERFORM 490-ESCRIBE-HALLAZGO.
043800 440-HALLAZGO-BRECHA-E. EXIT.
043900
044000 490-ESCRIBE-HALLAZGO SECTION.
044100     WRITE ISE-FIND-REG
044200     IF FS-FNDFILE NOT EQUAL 0
044300        MOVE 'WRITE'   TO ACCION
044400        MOVE WKS-DIM-COD(WKS-DIM-IX) TO LLAVE-DIM-COD
044500        MOVE 'FNDFILE' TO ARCHIVO
044600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044700                              FS-FNDFILE, FSE-FNDFILE
044800     ELSE
044900        ADD 1 TO WKS-FND-ESCRITOS
045000     END-IF.
045100 490-ESCRIBE-HALLAZGO-E. EXIT.
045200******************************************************************
045300*        ORDENA LOS INDICES DE LA TABLA DE DIMENSIONES DE FORMA  *
045400*        ASCENDENTE POR PUNTAJE (SELECCION, 12 RENGLONES)        *
045500******************************************************************
045600 450-ORDENA-DIMENSIONES SECTION.
045700     PERFORM 451-INICIALIZA-ORDEN VARYING WKS-ORDEN-K FROM 1
045800         BY 1 UNTIL WKS-ORDEN-K > 12
045900     PERFORM 452-ORDENA-UNA-POSICION VARYING WKS-ORDEN-I FROM 1
046000         BY 1 UNTIL WKS-ORDEN-I > 11.
046100 450-ORDENA-DIMENSIONES-E. EXIT.
046200
046300 451-INICIALIZA-ORDEN SECTION.
046400     MOVE WKS-ORDEN-K TO WKS-ORDEN-IDX(WKS-ORDEN-K).
046500 451-INICIALIZA-ORDEN-E. EXIT.
046600
046700 452-ORDENA-UNA-POSICION SECTION.
046800     MOVE WKS-ORDEN-I TO WKS-ORDEN-MINPOS
046900     PERFORM 453-BUSCA-MENOR VARYING WKS-ORDEN-J FROM
047000         WKS-ORDEN-I BY 1 UNTIL WKS-ORDEN-J > 12
047100     IF WKS-ORDEN-MINPOS NOT = WKS-ORDEN-I
047200        MOVE WKS-ORDEN-IDX(WKS-ORDEN-I)      TO WKS-ORDEN-TEMP
047300        MOVE WKS-ORDEN-IDX(WKS-ORDEN-MINPOS)
047400                                  TO WKS-ORDEN-IDX(WKS-ORDEN-I)
047500        MOVE WKS-ORDEN-TEMP    TO WKS-ORDEN-IDX(WKS-ORDEN-MINPOS)
047600     END-IF.
047700 452-ORDENA-UNA-POSICION-E. EXIT.
047800
047900 453-BUSCA-MENOR SECTION.
048000     IF WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-J)) <
048100        WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-MINPOS))
048200        MOVE WKS-ORDEN-J TO WKS-ORDEN-MINPOS
048300     END-IF.
048400 453-BUSCA-MENOR-E. EXIT.
048500******************************************************************
048600*        RECOMENDACIONES: RECORRE LA TABLA EN ORDEN ASCENDENTE   *
048700*        DE PUNTAJE Y ARMA UNA RECOMENDACION POR DIMENSION CON   *
048800*        BRECHA O RIESGO (PUNTAJE MENOR A 60.0)                  *
048900******************************************************************
049000 500-RECOMENDACIONES SECTION.
049100     SET WKS-ORDEN-I TO 1
049200     PERFORM 510-RECOMENDACION-DIMENSION
049300         VARYING WKS-ORDEN-I FROM 1 BY 1 UNTIL WKS-ORDEN-I > 12.
049400 500-RECOMENDACIONES-E. EXIT.
049500
049600 510-RECOMENDACION-DIMENSION SECTION.
049700     SET WKS-DIM-IX TO WKS-ORDEN-IDX(WKS-ORDEN-I)
049800     IF WKS-DIM-SCORE(WKS-DIM-IX) < 60.0
049900        ADD 1 TO WKS-REC-CONTADOR
050000        SET WKS-REC-IX TO WKS-REC-CONTADOR
050100        MOVE WKS-DIM-COD(WKS-DIM-IX) TO WKS-REC-COD(WKS-REC-IX)
050200        MOVE WKS-DIM-NOM(WKS-DIM-IX) TO WKS-REC-NOM(WKS-REC-IX)
050300        MOVE WKS-REC-CONTADOR        TO WKS-REC-RANK(WKS-REC-IX)
050400        COMPUTE WKS-REC-IMPACT(WKS-REC-IX) ROUNDED =
050500                100 - WKS-DIM-SCORE(WKS-DIM-IX)
050600        MOVE WKS-DIM-SCORE(WKS-DIM-IX) TO WKS-SCORE-AUX
050700        IF WKS-MODO-PRUEBA-ON
050800           DISPLAY "    PUNTAJE " WKS-SCORE-ENTERO "."
050900                   WKS-SCORE-DECIMAL " PARA "
051000                   WKS-DIM-COD(WKS-DIM-IX) UPON CONSOLE
051100        END-IF
051200        EVALUATE TRUE
051300           WHEN WKS-DIM-SCORE(WKS-DIM-IX) < 40.0
051400                MOVE 70            TO WKS-REC-EFFORT(WKS-REC-IX)
051500                MOVE "90D "        TO WKS-REC-HORIZON(WKS-REC-IX)
051600           WHEN WKS-DIM-SCORE(WKS-DIM-IX) < 60.0
051700                MOVE 50            TO WKS-REC-EFFORT(WKS-REC-IX)
051800                MOVE "12M "        TO WKS-REC-HORIZON(WKS-REC-IX)
051900           WHEN OTHER
052000                MOVE 50            TO WKS-REC-EFFORT(WKS-REC-IX)
052100                MOVE "24M+"        TO WKS-REC-HORIZON(WKS-REC-IX)
052200        END-EVALUATE
052300        COMPUTE WKS-REC-RATIO(WKS-REC-IX) ROUNDED =
052400                WKS-REC-IMPACT(WKS-REC-IX) /
052500                WKS-REC-EFFORT(WKS-REC-IX)
052600        MOVE "N" TO WKS-REC-QUICKWIN(WKS-REC-IX)
052700     END-IF.
052800 510-RECOMENDACION-DIMENSION-E. EXIT.
052900******************************************************************
053000*        GANANCIAS RAPIDAS: LAS PRIMERAS 5 RECOMENDACIONES POR   *
053100*        RAZON IMPACTO/ESFUERZO DESCENDENTE QUEDAN MARCADAS      *
053200*        COMO GANANCIA RAPIDA (FILTRO PRIMARIO NUNCA DISPARA     *
053300*        PORQUE EL ESFUERZO FIJO SIEMPRE ES 50 O 70)             *
053400******************************************************************
053500 600-GANANCIAS-RAPIDAS SECTION.
053600     IF WKS-REC-CONTADOR = 0
053700        GO TO 600-GANANCIAS-RAPIDAS-E
053800     END-IF
053900     PERFORM 610-INICIALIZA-RATORD VARYING WKS-RATORD-I FROM 1
054000         BY 1 UNTIL WKS-RATORD-I > WKS-REC-CONTADOR
054100     IF WKS-REC-CONTADOR = 1
054200        MOVE 1 TO WKS-RATORD-TOPE
054300     ELSE
054400        COMPUTE WKS-RATORD-TOPE = WKS-REC-CONTADOR - 1
054500     END-IF
054600     PERFORM 620-ORDENA-UNA-POSICION VARYING WKS-RATORD-I FROM 1
054700         BY 1 UNTIL WKS-RATORD-I > WKS-RATORD-TOPE
054800     MOVE 5 TO WKS-RATORD-LIMITE
054900     IF WKS-REC-CONTADOR < 5
055000        MOVE WKS-REC-CONTADOR TO WKS-RATORD-LIMITE
055100     END-IF
055200     PERFORM 640-MARCA-GANANCIA-RAPIDA VARYING WKS-RATORD-I
055300         FROM 1 BY 1 UNTIL WKS-RATORD-I > WKS-RATORD-LIMITE.
055400 600-GANANCIAS-RAPIDAS-E. EXIT.
055500
055600 610-INICIALIZA-RATORD SECTION.
055700     MOVE WKS-RATORD-I TO WKS-RATORD-IDX(WKS-RATORD-I).
055800 610-INICIALIZA-RATORD-E. EXIT.
055900
056000 620-ORDENA-UNA-POSICION SECTION.
056100     MOVE WKS-RATORD-I TO WKS-RATORD-MAXPOS
056200     PERFORM 630-BUSCA-MAYOR VARYING WKS-RATORD-J FROM
056300         WKS-RATORD-I BY 1 UNTIL WKS-RATORD-J > WKS-REC-CONTADOR
056400     IF WKS-RATORD-MAXPOS NOT = WKS-RATORD-I
056500        MOVE WKS-RATORD-IDX(WKS-RATORD-I)   TO WKS-RATORD-TEMP
056600        MOVE WKS-RATORD-IDX(WKS-RATORD-MAXPOS)
056700                               TO WKS-RATORD-IDX(WKS-RATORD-I)
056800        MOVE WKS-RATORD-TEMP TO WKS-RATORD-IDX(WKS-RATORD-MAXPOS)
056900     END-IF.
057000 620-ORDENA-UNA-POSICION-E. EXIT.
057100
057200 630-BUSCA-MAYOR SECTION.
057300     IF WKS-REC-RATIO(WKS-RATORD-IDX(WKS-RATORD-J)) >
057400        WKS-REC-RATIO(WKS-RATORD-IDX(WKS-RATORD-MAXPOS))
057500        MOVE WKS-RATORD-J TO WKS-RATORD-MAXPOS
057600     END-IF.
057700 630-BUSCA-MAYOR-E. EXIT.
057800
057900 640-MARCA-GANANCIA-RAPIDA SECTION.
058000     SET WKS-REC-IX TO WKS-RATORD-IDX(WKS-RATORD-I)
058100     MOVE "Y" TO WKS-REC-QUICKWIN(WKS-REC-IX).
058200 640-MARCA-GANANCIA-RAPIDA-E. EXIT.
058300******************************************************************
058400*        ESCRIBE LAS RECOMENDACIONES EN ORDEN DE PRIORIDAD       *
058500******************************************************************
058600 650-ESCRIBE-RECOMENDACIONES SECTION.
058700     IF WKS-REC-CONTADOR = 0
058800        GO TO 650-ESCRIBE-RECOMENDACIONES-E
058900     END-IF
059000     SET WKS-REC-IX TO 1
059100     PERFORM 660-ESCRIBE-UNA-RECOMENDACION
059200         VARYING WKS-REC-IX FROM 1 BY 1
059300         UNTIL WKS-REC-IX > WKS-REC-CONTADOR.
059400 650-ESCRIBE-RECOMENDACIONES-E. EXIT.
059500
059600 660-ESCRIBE-UNA-RECOMENDACION SECTION.
059700     MOVE SPACES TO REC-ID
059800     STRING "REC-" DELIMITED BY SIZE
059900            WKS-REC-COD(WKS-REC-IX) DELIMITED BY SIZE
060000            "-" DELIMITED BY SIZE
060100            WKS-REC-RANK(WKS-REC-IX) DELIMITED BY SIZE
060200            INTO REC-ID
060300     MOVE WKS-REC-COD(WKS-REC-IX)     TO REC-DIM-CODE
060400     MOVE WKS-REC-RANK(WKS-REC-IX)    TO REC-RANK
060500     MOVE WKS-REC-IMPACT(WKS-REC-IX)  TO REC-IMPACT
060600     MOVE WKS-REC-EFFORT(WKS-REC-IX)  TO REC-EFFORT
060700     MOVE WKS-REC-HORIZON(WKS-REC-IX) TO REC-HORIZON
060800     MOVE SPACES TO WKS-ETIQUETA-LARGA
060900     STRING WKS-REC-NOM(WKS-REC-IX) DELIMITED BY "  "
061000            " IMPROVEMENT INITIATIVE" DELIMITED BY SIZE
061100            INTO WKS-ETIQUETA-LARGA
061200     MOVE WKS-ETIQUETA-LARGA          TO REC-THEME
061300     MOVE WKS-REC-QUICKWIN(WKS-REC-IX) TO REC-QUICK-WIN-FLAG
061400     WRITE ISE-RECO-REG
061500     IF FS-RECFILE NOT EQUAL 0
061600        MOVE 'WRITE'   TO ACCION
061700        MOVE WKS-REC-COD(WKS-REC-IX) TO LLAVE-DIM-COD
061800        MOVE 'RECFILE' TO ARCHIVO
061900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
062000                              FS-RECFILE, FSE-RECFILE
062100     ELSE
062200        ADD 1 TO WKS-REC-ESCRITOS
062300     END-IF.
062400 660-ESCRIBE-UNA-RECOMENDACION-E. EXIT.
062500******************************************************************
062600*        RIESGOS: CONTEO DE HALLAZGOS TIPO RISK PARA BITACORA    *
062700*        (LIKELIHOOD = HIGH POR DEFINICION; NO GENERA ARCHIVO,   *
062800*        SE REPORTA COMO PARTE DE LA EVALUACION DE RIESGO EN     *
062900*        EL RESUMEN EJECUTIVO DE ISE3CON)                        *
063000******************************************************************
063100 700-RIESGOS SECTION.
063200     DISPLAY "**********************************************"
063300     DISPLAY "*  ISE2INS - RIESGOS DETECTADOS (LIKELIHOOD "
063400             "HIGH): " WKS-RIESGOS-CONTADOS
063500     DISPLAY "**********************************************".
063600 700-RIESGOS-E. EXIT.
063700******************************************************************
063800 900-CIERRA-ARCHIVOS SECTION.
063900     DISPLAY "**********************************************"
064000     DISPLAY "*  ISE2INS - DIMENSIONES LEIDAS   : "
064100             WKS-DIM-LEIDOS
064200     DISPLAY "*  ISE2INS - HALLAZGOS ESCRITOS    : "
064300             WKS-FND-ESCRITOS
064400     DISPLAY "*  ISE2INS - RECOMENDACIONES ESCRITAS: "
064500             WKS-REC-ESCRITOS
064600     DISPLAY "**********************************************"
064700     IF WKS-MODO-PRUEBA-ON
064800        DISPLAY ">>> VOLCADO DE TABLA (UPSI-0 EN MODO PRUEBA) "
064900                UPON CONSOLE
065000        DISPLAY WKS-DIM-DUMP-TEXTO UPON CONSOLE
065100     END-IF
065200     CLOSE DIMFILE
065300     CLOSE FNDFILE
065400     CLOSE RECFILE.
065500 900-CIERRA-ARCHIVOS-E. EXIT.
