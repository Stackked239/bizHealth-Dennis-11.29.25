000100******************************************************************
000200*        COPY ISERECO  -  RECOMENDACION PRIORIZADA (RECFILE)     *
000300*        SISTEMA ISE - INDICE DE SALUD EMPRESARIAL               *
000400******************************************************************
000500* UN REGISTRO POR CADA DIMENSION QUE CALIFICA PARA UN PLAN DE    *
000600* ACCION (VER REGLA DE NEGOCIO EN 500-RECOMENDACIONES, ISE2INS). *
000700* REC-QUICK-WIN-FLAG SE ACTUALIZA EN EL MISMO ARCHIVO EN LA      *
000800* SUB-FASE DE GANANCIAS RAPIDAS (600-GANANCIAS-RAPIDAS).         *
000900******************************************************************
001000 01  ISE-RECO-REG.
001100     05  REC-ID                   PIC X(20).
001200     05  REC-DIM-CODE             PIC X(03).
001300     05  REC-RANK                 PIC 9(02).
001400     05  REC-IMPACT               PIC 9(03)V9(01).
001500     05  REC-EFFORT               PIC 9(02).
001600     05  REC-HORIZON              PIC X(04).
001700     05  REC-THEME                PIC X(50).
001800     05  REC-QUICK-WIN-FLAG       PIC X(01).
001900     05  FILLER                   PIC X(14).
