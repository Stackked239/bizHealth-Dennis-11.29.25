000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. MENDOZA CASTILLO (JMC)                        *
000400* APLICACION  : BANCA EMPRESARIAL                                *
000500* PROGRAMA    : ISE1SCR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRIMER PASO DEL INDICE DE SALUD EMPRESARIAL.     *
000800*             : LEE LAS RESPUESTAS DEL CUESTIONARIO DE UNA       *
000900*             : EMPRESA, LAS NORMALIZA A ESCALA 0-100 Y CALIFICA *
001000*             : LAS 12 DIMENSIONES DEL MODELO CON SU TENDENCIA Y *
001100*             : PERCENTIL DE COMPARACION CONTRA EL SECTOR.       *
001200* ARCHIVOS    : RESPFILE=E, DIMFILE=S                            *
001300* PROGRAMA(S) : ISE2INS (SIGUIENTE PASO DE LA CADENA)            *
001400* INSTALADO   : 02/05/1989                                       *
001500* BPM/RATIONAL: 118820                                           *
001600* NOMBRE      : INDICE DE SALUD EMPRESARIAL - FASE 1             *
001700* DESCRIPCION : PROYECTO DE DIAGNOSTICO EMPRESARIAL PARA BANCA   *
001800*             : DE EMPRESAS, SOLICITADO POR GERENCIA COMERCIAL.  *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S      *
002100******************************************************************
002200* 14/03/1989 JMC 118820  VERSION ORIGINAL DEL PROGRAMA.          *
002300* 02/05/1989 JMC 118820  AJUSTE DE PESOS EN RESPUESTAS TIPO      *
002400*                        PORCENTAJE, PASE A PRODUCCION.          *
002500* 19/09/1990 LCV 119114  CORRIGE REDONDEO DEL PUNTAJE DE         *
002600*                        DIMENSION A UN DECIMAL (ROUNDED).       *
002700* 11/02/1991 LCV 119277  AGREGA CALCULO DE PERCENTIL CONTRA      *
002800*                        BENCHMARK DEL SECTOR.                   *
002900* 30/07/1992 JMC 120033  CORRIGE BANDERA DE CRECIMIENTO: SOLO LA *
003000*                        PRIMERA PREGUNTA DE CRECIMIENTO DECIDE  *
003100*                        LA TENDENCIA DE LA CATEGORIA.           *
003200* 25/01/1993 RTQ 120410  AGREGA VALIDACION DE CATEGORIA INVALIDA *
003300*                        EN EL ARCHIVO DE RESPUESTAS.            *
003400* 08/11/1994 RTQ 120890  ESTANDARIZA RUTINA DEBD1R00 PARA        *
003500*                        REPORTAR ERRORES DE APERTURA/LECTURA.   *
003600* 03/06/1995 JMC 121200  DOCUMENTACION DE LA TABLA DE LAS 12     *
003700*                        DIMENSIONES FIJAS EN COPY ISEDIMT.      *
003800* 17/01/1998 MFR 138902  REVISION FIN DE SIGLO: VALIDA QUE LAS   *
003900*                        FECHAS DE CORRIDA MANEJEN AAAA A 4      *
004000*                        POSICIONES (PROYECTO Y2K).              *
004100* 22/09/1999 MFR 139455  PRUEBAS Y2K CERRADAS SIN HALLAZGOS EN   *
004200*                        ESTE PROGRAMA. CIERRA TICKET Y2K-004.   *
004300* 14/04/2003 GSP 155200  AGREGA CONTEO DE REGISTROS LEIDOS Y     *
004400*                        ESCRITOS PARA BITACORA DE OPERACIONES.  *
004500* 09/10/2007 GSP 168710  CORRIGE CATEGORIA COMPLIANCE QUE NO     *
004600*                        MAPEABA AL CODIGO DE DIMENSION CMP.     *
004700* 26/03/2012 NBH 190045  CAMBIA ARCHIVO DE RESPUESTAS A LINE     *
004800*                        SEQUENTIAL PARA CARGA DESDE PORTAL WEB. *
004900* 15/08/2016 NBH 205310  AGREGA VALIDACION DE CLASE ALFABETICA   *
005000*                        AL PRIMER CARACTER DE LA CATEGORIA.     *
005100* 30/01/2021 ERD 228866  REVISION GENERAL PARA CORRIDA ANUAL     *
005200*                        MASIVA DE BANCA EMPRESARIAL.            *
005300* 11/07/2023 ERD 236010  ULTIMA REVISION: SIN CAMBIOS DE FONDO,  *
005400*                        SOLO ACTUALIZA BITACORA.                *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID. ISE1SCR.
005800 AUTHOR. J. MENDOZA CASTILLO.
005900 INSTALLATION. BANCO INDUSTRIAL, S.A. - GERENCIA DE SISTEMAS.
006000 DATE-WRITTEN. 14/03/1989.
006100 DATE-COMPILED.
006200 SECURITY. USO INTERNO - CONFIDENCIAL - BANCO INDUSTRIAL, S.A.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS ALFABETICO-VALIDO IS "A" THRU "Z"
006900     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON
007000     UPSI-0 OFF STATUS IS WKS-MODO-PRUEBA-OFF.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*        FASE 1 - ARCHIVO DE ENTRADA (RESPUESTAS DE CUESTIONARIO)
007400     SELECT RESPFILE ASSIGN TO RESPFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-RESPFILE.
007700*        FASE 1 - ARCHIVO DE SALIDA (PUNTAJE POR DIMENSION)
007800     SELECT DIMFILE  ASSIGN TO DIMFILE
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-DIMFILE.
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  RESPFILE.
008500     COPY ISERESP.
008600 FD  DIMFILE.
008700     COPY ISEDIMS.
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*              RECURSOS DE LA RUTINA DE FILE STATUS              *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     05  FS-RESPFILE              PIC 9(02) VALUE ZEROES.
009500     05  FSE-RESPFILE.
009600         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009700         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009800         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009900     05  FS-DIMFILE               PIC 9(02) VALUE ZEROES.
010000     05  FSE-DIMFILE.
010100         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010200         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010300         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010400*              VARIABLES DE LA RUTINA DE FSE
010500     05  PROGRAMA                 PIC X(08) VALUE SPACES.
010600     05  ARCHIVO                  PIC X(08) VALUE SPACES.
010700     05  ACCION                   PIC X(10) VALUE SPACES.
010800     05  LLAVE                    PIC X(32) VALUE SPACES.
010900******************************************************************
011000*              TABLA FIJA DE LAS 12 DIMENSIONES (BENCHMARK)      *
011100******************************************************************
011200     COPY ISEDIMT.
011300******************************************************************
011400*              TABLA DE RESULTADOS DE LA CORRIDA (12 RENGLONES)  *
011500******************************************************************
011600 01  WKS-TABLA-RESULTADOS.
011700     05  WKS-RES-RENGLON OCCURS 12 TIMES INDEXED BY WKS-RES-IX.
011800         10  WKS-RES-COD          PIC X(03).
011900         10  WKS-RES-NOM          PIC X(25).
012000         10  WKS-RES-CAP          PIC X(02).
012100         10  WKS-RES-BMK          PIC 9(01)V9(01).
012200         10  WKS-RES-SCORE        PIC 9(03)V9(01) VALUE 60.0.
012300         10  WKS-RES-BANDA        PIC X(12) VALUE "STABLE".
012400         10  WKS-RES-TREND        PIC X(09) VALUE "STABLE".
012500         10  WKS-RES-PCTL         PIC 9(02) VALUE ZEROES.
012600*        VISTA PLANA DE LA TABLA PARA VOLCADO EN MODO PRUEBA
012700 01  WKS-TABLA-DUMP REDEFINES WKS-TABLA-RESULTADOS.
012800     05  WKS-DUMP-TEXTO           PIC X(708).
012900******************************************************************
013000*              ACUMULADOR DE LA CATEGORIA EN CURSO (RUPTURA)     *
013100******************************************************************
013200 01  WKS-CATEGORIA-ACTUAL.
013300     05  WKS-CAT-PREVIA           PIC X(20) VALUE SPACES.
013400     05  WKS-CAT-COD-PREVIA       PIC X(03) VALUE SPACES.
013500     05  WKS-CAT-SUMA-PESADA      PIC S9(5)V99 COMP VALUE 0.
013600     05  WKS-CAT-SUMA-PESO        PIC S9(3)V99 COMP VALUE 0.
013700     05  WKS-CAT-TENDENCIA        PIC X(09) VALUE "STABLE".
013800     05  WKS-CAT-CRECIM-VISTO     PIC 9(01) COMP VALUE 0.
013900         88  CRECIM-YA-VISTO               VALUE 1.
014000******************************************************************
014100*              CAMPOS DE TRABAJO PARA NORMALIZAR UNA RESPUESTA   *
014200******************************************************************
014300 01  WKS-CALC-NORMALIZA.
014400     05  WKS-VALOR-NORM           PIC S9(3)V99 COMP VALUE 0.
014500     05  WKS-PESO-RESP            PIC S9(1)V99 COMP VALUE 0.
014600******************************************************************
014700*              CAMPOS DE TRABAJO PARA BANDA Y PERCENTIL          *
014800*              (RUTINAS COMPARTIDAS 600/700 DE ESTE PROGRAMA)    *
014900******************************************************************
015000 01  WKS-CALC-BANDA-PCTL.
015100     05  WKS-CALC-SCORE           PIC 9(03)V9(01) COMP VALUE 0.
015200*        VISTA ENTERA DEL PUNTAJE PARA VOLCADO EN MODO PRUEBA
015300     05  WKS-CALC-SCORE-ENTERO REDEFINES WKS-CALC-SCORE
015400                                   PIC 9(04) COMP.
015500     05  WKS-CALC-BMK             PIC 9(01)V9(01) COMP VALUE 0.
015600     05  WKS-CALC-BANDA           PIC X(12) VALUE SPACES.
015700     05  WKS-CALC-PCTL            PIC 9(02) VALUE ZEROES.
015800     05  WKS-CALC-S5              PIC 9(01)V999 COMP VALUE 0.
015900     05  WKS-CALC-RAZON           PIC 9(02)V999 COMP VALUE 0.
016000******************************************************************
016100*              REDEFINICION: ESCALA 1-5 DE UNA RESPUESTA LIKERT  *
016200*              (SIRVE PARA LA VALIDACION DE RANGO 1 A 5)         *
016300******************************************************************
016400 01  WKS-RESP-VALUE-AUX           PIC S9(3)V9(2) COMP VALUE 0.
016500 01  WKS-RESP-VALUE-ENTERO REDEFINES WKS-RESP-VALUE-AUX
016600                                   PIC S9(5) COMP.
016700******************************************************************
016800*              BANDERAS Y CONTADORES DE LA CORRIDA               *
016900******************************************************************
017000 01  WKS-FLAGS.
017100     05  WKS-FIN-RESPFILE         PIC X(01) VALUE "N".
017200         88  FIN-RESPFILE                  VALUE "S".
017300     05  WKS-PRIMERA-VEZ          PIC X(01) VALUE "S".
017400         88  ES-PRIMERA-VEZ                VALUE "S".
017500 01  WKS-CONTADORES.
017600     05  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE 0.
017700     05  WKS-REG-ESCRITOS         PIC 9(02) COMP VALUE 0.
017800******************************************************************
017900 PROCEDURE DIVISION.
018000******************************************************************
018100*               S E C C I O N    P R I N C I P A L               *
018200******************************************************************
018300 000-MAIN SECTION.
018400     PERFORM 100-ABRE-ARCHIVOS
018500     PERFORM 150-INICIALIZA-TABLA
018600     PERFORM 200-LEE-RESPUESTA
018700     PERFORM 250-PROCESA-UN-REGISTRO UNTIL FIN-RESPFILE
018800     IF NOT ES-PRIMERA-VEZ
018900        PERFORM 400-CIERRA-CATEGORIA
019000     END-IF
019100     PERFORM 500-ESCRIBE-DIMSCORES
019200     PERFORM 900-CIERRA-ARCHIVOS
019300     STOP RUN.
019400 000-MAIN-E. EXIT.
019500******************************************************************
019600 100-ABRE-ARCHIVOS SECTION.
019700     MOVE "ISE1SCR" TO PROGRAMA
019800     OPEN INPUT RESPFILE
019900     OPEN OUTPUT DIMFILE
020000     IF FS-RESPFILE NOT EQUAL 0
020100        MOVE 'OPEN'     TO ACCION
020200        MOVE SPACES     TO LLAVE
020300        MOVE 'RESPFILE' TO ARCHIVO
020400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020500                              FS-RESPFILE, FSE-RESPFILE
020600        DISPLAY ">>> ERROR AL ABRIR RESPFILE, VER SPOOL <<<"
020700                UPON CONSOLE
020800        MOVE 91 TO RETURN-CODE
020900        GO TO 100-ABRE-ARCHIVOS-E
021000     END-IF
021100     IF FS-DIMFILE NOT EQUAL 0
021200        MOVE 'OPEN'    TO ACCION
021300        MOVE SPACES    TO LLAVE
021400        MOVE 'DIMFILE' TO ARCHIVO
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021600                              FS-DIMFILE, FSE-DIMFILE
021700        DISPLAY ">>> ERROR AL ABRIR DIMFILE, VER SPOOL <<<"
021800                UPON CONSOLE
021900        MOVE 91 TO RETURN-CODE
022000     END-IF.
022100 100-ABRE-ARCHIVOS-E. EXIT.
022200******************************************************************
022300*        CARGA LA TABLA DE RESULTADOS CON CODIGO/NOMBRE/         *
022400*        CAPITULO/BENCHMARK DE ISEDIMT Y EL PUNTAJE POR DEFECTO  *
022500******************************************************************
022600 150-INICIALIZA-TABLA SECTION.
022700     SET WKS-RES-IX WS-DIM-IX TO 1
022800     PERFORM 160-INICIALIZA-UN-RENGLON
022900         VARYING WKS-RES-IX FROM 1 BY 1
023000         UNTIL WKS-RES-IX > WS-DIM-CANTIDAD.
023100 150-INICIALIZA-TABLA-E. EXIT.
023200
023300 160-INICIALIZA-UN-RENGLON SECTION.
023400     SET WS-DIM-IX TO WKS-RES-IX
023500     MOVE WS-DIM-COD(WS-DIM-IX)   TO WKS-RES-COD(WKS-RES-IX)
023600     MOVE WS-DIM-NOM(WS-DIM-IX)   TO WKS-RES-NOM(WKS-RES-IX)
023700     MOVE WS-DIM-CAP(WS-DIM-IX)   TO WKS-RES-CAP(WKS-RES-IX)
023800     MOVE WS-DIM-BMK(WS-DIM-IX)   TO WKS-RES-BMK(WKS-RES-IX)
023900     MOVE 60.0                    TO WKS-RES-SCORE(WKS-RES-IX)
024000     MOVE "STABLE"                TO WKS-RES-TREND(WKS-RES-IX)
024100     MOVE WKS-RES-SCORE(WKS-RES-IX) TO WKS-CALC-SCORE
024200     MOVE WKS-RES-BMK(WKS-RES-IX)    TO WKS-CALC-BMK
024300     PERFORM 600-CALCULA-BANDA
024400     PERFORM 700-CALCULA-PERCENTIL
024500     MOVE WKS-CALC-BANDA          TO WKS-RES-BANDA(WKS-RES-IX)
024600     MOVE WKS-CALC-PCTL           TO WKS-RES-PCTL(WKS-RES-IX).
024700 160-INICIALIZA-UN-RENGLON-E. EXIT.
024800******************************************************************
024900*        LECTURA SECUENCIAL DEL ARCHIVO DE RESPUESTAS            *
025000******************************************************************
025100 200-LEE-RESPUESTA SECTION.
025200     READ RESPFILE
025300          AT END
025400             SET FIN-RESPFILE TO TRUE
025500             GO TO 200-LEE-RESPUESTA-E
025600     END-READ
025700     ADD 1 TO WKS-REG-LEIDOS
025800     IF RESP-CATEGORY(1:1) NOT ALFABETICO-VALIDO
025900        DISPLAY ">>> AVISO: CATEGORIA CON CARACTER INICIAL "
026000                "NO ALFABETICO - " RESP-CATEGORY
026100                UPON CONSOLE
026200     END-IF.
026300 200-LEE-RESPUESTA-E. EXIT.
026400******************************************************************
026500*        UNA VUELTA DEL CICLO PRINCIPAL: DETECTA RUPTURA DE      *
026600*        CATEGORIA, ACUMULA LA RESPUESTA Y LEE LA SIGUIENTE      *
026700******************************************************************
026800 250-PROCESA-UN-REGISTRO SECTION.
026900     IF ES-PRIMERA-VEZ
027000        PERFORM 300-INICIA-CATEGORIA
027100     ELSE
027200        IF RESP-CATEGORY NOT = WKS-CAT-PREVIA
027300           PERFORM 400-CIERRA-CATEGORIA
027400           PERFORM 300-INICIA-CATEGORIA
027500        END-IF
027600     END-IF
027700     PERFORM 450-ACUMULA-RESPUESTA
027800     PERFORM 200-LEE-RESPUESTA.
027900 250-PROCESA-UN-REGISTRO-E. EXIT.
028000******************************************************************
028100*        INICIA EL ACUMULADOR DE UNA NUEVA CATEGORIA             *
028200******************************************************************
028300 300-INICIA-CATEGORIA SECTION.
028400     MOVE RESP-CATEGORY   TO WKS-CAT-PREVIA
028500     PERFORM 350-MAPEA-CATEGORIA
028600     MOVE 0               TO WKS-CAT-SUMA-PESADA
028700     MOVE 0               TO WKS-CAT-SUMA-PESO
028800     MOVE 0               TO WKS-CAT-CRECIM-VISTO
028900     MOVE "STABLE"        TO WKS-CAT-TENDENCIA
029000     MOVE "N"             TO WKS-PRIMERA-VEZ.
029100 300-INICIA-CATEGORIA-E. EXIT.
029200******************************************************************
029300*        TRADUCE LA PALABRA DE CATEGORIA AL CODIGO DE 3          *
029400*        POSICIONES DE LA DIMENSION QUE LE CORRESPONDE           *
029500******************************************************************
029600 350-MAPEA-CATEGORIA SECTION.
029700     EVALUATE RESP-CATEGORY
029800        WHEN "STRATEGY"   MOVE "STR" TO WKS-CAT-COD-PREVIA
029900        WHEN "SALES"      MOVE "SAL" TO WKS-CAT-COD-PREVIA
030000        WHEN "MARKETING"  MOVE "MKT" TO WKS-CAT-COD-PREVIA
030100        WHEN "CUSTEXP"    MOVE "CXP" TO WKS-CAT-COD-PREVIA
030200        WHEN "OPERATIONS" MOVE "OPS" TO WKS-CAT-COD-PREVIA
030300        WHEN "FINANCIALS" MOVE "FIN" TO WKS-CAT-COD-PREVIA
030400        WHEN "HUMANRES"   MOVE "HRS" TO WKS-CAT-COD-PREVIA
030500        WHEN "LEADERSHIP" MOVE "LDG" TO WKS-CAT-COD-PREVIA
030600        WHEN "TECHNOLOGY" MOVE "TIN" TO WKS-CAT-COD-PREVIA
030700        WHEN "ITINFRA"    MOVE "IDS" TO WKS-CAT-COD-PREVIA
030800        WHEN "RISKMGMT"   MOVE "RMS" TO WKS-CAT-COD-PREVIA
030900        WHEN "COMPLIANCE" MOVE "CMP" TO WKS-CAT-COD-PREVIA
031000        WHEN OTHER
031100           MOVE SPACES TO WKS-CAT-COD-PREVIA
031200           DISPLAY ">>> CATEGORIA DESCONOCIDA: " RESP-CATEGORY
031300                   UPON CONSOLE
031400     END-EVALUATE.
031500 350-MAPEA-CATEGORIA-E. EXIT.
031600******************************************************************
031700*        CIERRA LA CATEGORIA EN CURSO: CALCULA PUNTAJE, BANDA    *
031800*        Y PERCENTIL Y LOS DEJA EN EL RENGLON DE LA TABLA        *
031900******************************************************************
032000 400-CIERRA-CATEGORIA SECTION.
032100     SET WKS-RES-IX TO 1
032200     SEARCH WKS-RES-RENGLON
032300        AT END
032400           DISPLAY ">>> NO SE ENCONTRO RENGLON PARA DIMENSION "
032500                   WKS-CAT-COD-PREVIA UPON CONSOLE
032600        WHEN WKS-RES-COD(WKS-RES-IX) = WKS-CAT-COD-PREVIA
032700           PERFORM 410-CIERRA-CATEGORIA-RENGLON
032800     END-SEARCH.
032900 400-CIERRA-CATEGORIA-E. EXIT.
033000
033100 410-CIERRA-CATEGORIA-RENGLON SECTION.
033200     IF WKS-CAT-SUMA-PESO = 0
033300        MOVE 60.0 TO WKS-RES-SCORE(WKS-RES-IX)
033400     ELSE
033500        COMPUTE WKS-RES-SCORE(WKS-RES-IX) ROUNDED =
033600                WKS-CAT-SUMA-PESADA / WKS-CAT-SUMA-PESO
033700     END-IF
033800     MOVE WKS-CAT-TENDENCIA TO WKS-RES-TREND(WKS-RES-IX)
033900     MOVE WKS-RES-SCORE(WKS-RES-IX) TO WKS-CALC-SCORE
034000     MOVE WKS-RES-BMK(WKS-RES-IX)   TO WKS-CALC-BMK
034100     PERFORM 600-CALCULA-BANDA
034200     PERFORM 700-CALCULA-PERCENTIL
034300     MOVE WKS-CALC-BANDA  TO WKS-RES-BANDA(WKS-RES-IX)
034400     MOVE WKS-CALC-PCTL   TO WKS-RES-PCTL(WKS-RES-IX).
034500 410-CIERRA-CATEGORIA-RENGLON-E. EXIT.
034600******************************************************************
034700*        NORMALIZA LA RESPUESTA ACTUAL Y ACUMULA PESO/PUNTAJE;   *
034800*        REVISA TAMBIEN LA BANDERA DE CRECIMIENTO PARA TENDENCIA *
034900******************************************************************
035000 450-ACUMULA-RESPUESTA SECTION.
035100     MOVE RESP-VALUE TO WKS-RESP-VALUE-AUX
035200     IF RESP-GROWTH-FLAG = "G" AND NOT CRECIM-YA-VISTO
035300        IF RESP-VALUE > 15.00
035400           MOVE "IMPROVING" TO WKS-CAT-TENDENCIA
035500        ELSE
035600           IF RESP-VALUE < -5.00
035700              MOVE "DECLINING" TO WKS-CAT-TENDENCIA
035800           END-IF
035900        END-IF
036000        MOVE 1 TO WKS-CAT-CRECIM-VISTO
036100     END-IF
036200     IF RESP-VALUE >= 1.00 AND RESP-VALUE <= 5.00
036300        COMPUTE WKS-VALOR-NORM ROUNDED =
036400                (RESP-VALUE - 1) / 4 * 100
036500        MOVE 1.00 TO WKS-PESO-RESP
036600     ELSE
036700        IF RESP-VALUE >= 0.00 AND RESP-VALUE <= 100.00
036800           MOVE RESP-VALUE TO WKS-VALOR-NORM
036900           MOVE 0.50 TO WKS-PESO-RESP
037000        ELSE
037100           MOVE 0 TO WKS-PESO-RESP
037200        END-IF
037300     END-IF
037400     IF WKS-PESO-RESP > 0
037500        COMPUTE WKS-CAT-SUMA-PESADA ROUNDED =
037600                WKS-CAT-SUMA-PESADA +
037700                (WKS-VALOR-NORM * WKS-PESO-RESP)
037800        COMPUTE WKS-CAT-SUMA-PESO ROUNDED =
037900                WKS-CAT-SUMA-PESO + WKS-PESO-RESP
038000     END-IF.
038100 450-ACUMULA-RESPUESTA-E. EXIT.
038200******************************************************************
038300*        ESCRIBE LOS 12 REGISTROS DE SALIDA (DIMFILE)            *
038400******************************************************************
038500 500-ESCRIBE-DIMSCORES SECTION.
038600     SET WKS-RES-IX TO 1
038700     PERFORM 510-ESCRIBE-UN-DIMSCORE
038800         VARYING WKS-RES-IX FROM 1 BY 1
038900         UNTIL WKS-RES-IX > WS-DIM-CANTIDAD.
039000 500-ESCRIBE-DIMSCORES-E. EXIT.
039100
039200 510-ESCRIBE-UN-DIMSCORE SECTION.
039300     MOVE WKS-RES-COD(WKS-RES-IX)   TO DIM-CODE
039400     MOVE WKS-RES-NOM(WKS-RES-IX)   TO DIM-NAME
039500     MOVE WKS-RES-CAP(WKS-RES-IX)   TO DIM-CHAPTER
039600     MOVE WKS-RES-SCORE(WKS-RES-IX) TO DIM-SCORE
039700     MOVE WKS-RES-BANDA(WKS-RES-IX) TO DIM-BAND
039800     MOVE WKS-RES-BMK(WKS-RES-IX)   TO DIM-BENCHMARK
039900     MOVE WKS-RES-TREND(WKS-RES-IX) TO DIM-TREND
040000     MOVE WKS-RES-PCTL(WKS-RES-IX)  TO DIM-PERCENTILE
040100     WRITE ISE-DIMS-REG
040200     IF FS-DIMFILE NOT EQUAL 0
040300        MOVE 'WRITE'   TO ACCION
040400        MOVE SPACES    TO LLAVE
040500        MOVE 'DIMFILE' TO ARCHIVO
040600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040700                              FS-DIMFILE, FSE-DIMFILE
040800     ELSE
040900        ADD 1 TO WKS-REG-ESCRITOS
041000     END-IF.
041100 510-ESCRIBE-UN-DIMSCORE-E. EXIT.
041200******************************************************************
041300*        CALCULA LA BANDA DE PUNTAJE (0-100) A PARTIR DE         *
041400*        WKS-CALC-SCORE                                          *
041500******************************************************************
041600 600-CALCULA-BANDA SECTION.
041700     EVALUATE TRUE
041800        WHEN WKS-CALC-SCORE >= 80.0
041900             MOVE "EXCELLENT" TO WKS-CALC-BANDA
042000        WHEN WKS-CALC-SCORE >= 60.0
042100             MOVE "STABLE"    TO WKS-CALC-BANDA
042200        WHEN WKS-CALC-SCORE >= 40.0
042300             MOVE "AT RISK"   TO WKS-CALC-BANDA
042400        WHEN OTHER
042500             MOVE "CRITICAL"  TO WKS-CALC-BANDA
042600     END-EVALUATE
042700     IF WKS-MODO-PRUEBA-ON
042800        DISPLAY "    PUNTAJE ENTERO " WKS-CALC-SCORE-ENTERO
042900                " BANDA " WKS-CALC-BANDA UPON CONSOLE
043000     END-IF.
043100 600-CALCULA-BANDA-E. EXIT.
043200******************************************************************
043300*        CALCULA EL PERCENTIL (10/25/50/75/90) COMPARANDO LA     *
043400*        DIMENSION CONTRA SU BENCHMARK DE SECTOR (1-5)           *
043500******************************************************************
043600 700-CALCULA-PERCENTIL SECTION.
043700     IF WKS-CALC-BMK = 0
043800        MOVE 50 TO WKS-CALC-PCTL
043900     ELSE
044000        COMPUTE WKS-CALC-S5 ROUNDED =
044100                (WKS-CALC-SCORE / 100 * 4) + 1
044200        COMPUTE WKS-CALC-RAZON ROUNDED =
044300                WKS-CALC-S5 / WKS-CALC-BMK
044400        EVALUATE TRUE
044500           WHEN WKS-CALC-RAZON >= 1.200
044600                MOVE 90 TO WKS-CALC-PCTL
044700           WHEN WKS-CALC-RAZON >= 1.000
044800                MOVE 75 TO WKS-CALC-PCTL
044900           WHEN WKS-CALC-RAZON >= 0.800
045000                MOVE 50 TO WKS-CALC-PCTL
045100           WHEN WKS-CALC-RAZON >= 0.600
045200                MOVE 25 TO WKS-CALC-PCTL
045300           WHEN OTHER
045400                MOVE 10 TO WKS-CALC-PCTL
045500        END-EVALUATE
045600     END-IF.
045700 700-CALCULA-PERCENTIL-E. EXIT.
045800******************************************************************
045900 900-CIERRA-ARCHIVOS SECTION.
046000     DISPLAY "**********************************************"
046100     DISPLAY "*  ISE1SCR - REGISTROS LEIDOS  : " WKS-REG-LEIDOS
046200     DISPLAY "*  ISE1SCR - REGISTROS ESCRITOS: " WKS-REG-ESCRITOS
046300     DISPLAY "**********************************************"
046400     IF WKS-MODO-PRUEBA-ON
046500        DISPLAY ">>> VOLCADO DE TABLA (UPSI-0 EN MODO PRUEBA) "
046600                UPON CONSOLE
046700        DISPLAY WKS-DUMP-TEXTO UPON CONSOLE
046800     END-IF
046900     CLOSE RESPFILE
047000     CLOSE DIMFILE.
047100 900-CIERRA-ARCHIVOS-E. EXIT.
