000100******************************************************************
000200* FECHA       : 19/06/1989                                       *
000300* PROGRAMADOR : J. MENDOZA CASTILLO (JMC)                        *
000400* APLICACION  : BANCA EMPRESARIAL                                *
000500* PROGRAMA    : ISE3CON                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER Y ULTIMO PASO DEL INDICE DE SALUD         *
000800*             : EMPRESARIAL. ARMA EL RESUMEN EJECUTIVO A PARTIR  *
000900*             : DE LAS 12 DIMENSIONES, EXTRAE UN PUNTAJE DE LA   *
001000*             : NARRATIVA LIBRE DEL ANALISTA, Y CONSOLIDA TODO   *
001100*             : EN EL REPORTE FINAL DE LA CORRIDA.               *
001200* ARCHIVOS    : RUNCTL=E, DIMFILE=E, FNDFILE=E, RECFILE=E,       *
001300*             : NARRFILE=E, RPTFILE=S                            *
001400* PROGRAMA(S) : ISE2INS (PASO ANTERIOR)                          *
001500* INSTALADO   : 26/07/1989                                       *
001600* BPM/RATIONAL: 118822                                           *
001700* NOMBRE      : INDICE DE SALUD EMPRESARIAL - FASE 3             *
001800* DESCRIPCION : PROYECTO DE DIAGNOSTICO EMPRESARIAL PARA BANCA   *
001900*             : DE EMPRESAS, SOLICITADO POR GERENCIA COMERCIAL.  *
002000******************************************************************
002100*                     B I T A C O R A   D E   C A M B I O S      *
002200******************************************************************
002300* 19/06/1989 JMC 118822  VERSION ORIGINAL DEL PROGRAMA.          *
002400* 26/07/1989 JMC 118822  PASE A PRODUCCION, CIERRA EL PROYECTO   *
002500*                        ISE FASE 1.                             *
002600* 08/02/1991 LCV 119200  AGREGA SECCION DE RESUMEN EJECUTIVO     *
002700*                        (FORTALEZAS, RETOS, TENDENCIA).         *
002800* 17/09/1991 LCV 119330  AGREGA EXTRACCION DE PUNTAJE DESDE LA   *
002900*                        NARRATIVA LIBRE DEL ANALISTA (NARRFILE).*
003000* 22/06/1993 JMC 120100  AGREGA ANALISIS DE DESEMPENO TOP-3/     *
003100*                        BOTTOM-3 Y PERCENTIL GENERAL.           *
003200* 14/02/1994 RTQ 120460  AGREGA SECCION DE HOJA DE RUTA POR      *
003300*                        HORIZONTE (90D/12M/24M+).               *
003400* 30/11/1994 RTQ 120920  ESTANDARIZA RUTINA DEBD1R00 PARA        *
003500*                        REPORTAR ERRORES DE APERTURA/LECTURA.   *
003600* 19/08/1996 JMC 122010  AGREGA PROYECCION FINANCIERA FIJA AL    *
003700*                        RESUMEN EJECUTIVO (SOLICITUD GERENCIA). *
003800* 23/01/1998 MFR 138915  REVISION FIN DE SIGLO: CAMPOS DE FECHA  *
003900*                        DE RUNCTL VALIDADOS A 4 DIGITOS DE ANO. *
004000* 02/10/1999 MFR 139480  PRUEBAS Y2K CERRADAS SIN HALLAZGOS EN   *
004100*                        ESTE PROGRAMA. CIERRA TICKET Y2K-004.   *
004200* 11/06/2004 GSP 155900  AGREGA NOTA DE INTERDEPENDENCIA ENTRE   *
004300*                        DIMENSIONES AL RESUMEN EJECUTIVO.       *
004400* 05/12/2008 GSP 169100  CORRIGE REDONDEO DEL PROMEDIO DE LAS    *
004500*                        12 DIMENSIONES PARA LA LINEA DE         *
004600*                        TENDENCIA.                              *
004700* 09/05/2013 NBH 190500  AGREGA TRAILER DE CONSOLIDACION CON     *
004800*                        CONTEO DE UNIDADES COMPLETADAS.         *
004900* 21/09/2017 NBH 205700  AGREGA REDEFINICION DE TIMESTAMP DE     *
005000*                        RUNCTL PARA IMPRIMIR SOLO LA FECHA.     *
005100* 04/02/2021 ERD 228900  REVISION GENERAL PARA CORRIDA ANUAL     *
005200*                        MASIVA DE BANCA EMPRESARIAL.            *
005300* 11/07/2023 ERD 236016  ULTIMA REVISION: SIN CAMBIOS DE FONDO,  *
005400*                        SOLO ACTUALIZA BITACORA.                *
005500* 03/11/2023 ERD 236091  AUDITORIA DETECTA QUE 860-ESCRIBE-      *
005600*                        ANALISIS-DESEMPENO NO CALCULABA LA      *
005700*                        BRECHA (GAP) ENTRE TOP-3 Y BOTTOM-3, Y  *
005800*                        QUE 865-ESCRIBE-IMPERATIVO-DEBIL SOLO   *
005900*                        ESCRIBIA UN IMPERATIVO EN VEZ DE LOS 3  *
006000*                        DE MENOR PUNTAJE. CORRIGE AMBAS         *
006100*                        RUTINAS Y REEMPLAZA EL LITERAL          *
006200*                        "IMPERATIVOS: 003" POR EL CONTEO REAL   *
006300*                        EN EL TRAILER DE CONSOLIDACION.         *
006400* 11/11/2023 ERD 236112  AUDITORIA: 850-ESCRIBE-HALLAZGO-LEGADO  *
006500*                        NO CLASIFICABA SEVERIDAD (CRITICAL/     *
006600*                        HIGH). AGREGA LA CLASIFICACION. EL      *
006700*                        TRAILER DE 900-ESCRIBE-CONSOLIDACION    *
006800*                        YA NO FIJA "U1-U4" NI EL CONTADOR EN 4; *
006900*                        AMBOS SE DERIVAN DE LOS RENGLONES       *
007000*                        REALMENTE LEIDOS DE CADA ARCHIVO. QUITA *
007100*                        TAMBIEN UN STRING DUPLICADO Y MUERTO EN *
007200*                        600-ESCRIBE-SECCION-DIMENSIONES.        *
007300* 11/11/2023 ERD 236113  AUDITORIA: 600-ESCRIBE-SECCION-         *
007400*                        DIMENSIONES NUNCA DISPARABA LA RUPTURA  *
007500*                        DE CONTROL DEL ULTIMO CAPITULO (RS)     *
007600*                        PORQUE 610 SOLO LA DETECTA AL LEER LA   *
007700*                        SIGUIENTE DIMENSION Y NO HAY DIMENSION  *
007800*                        13. AGREGA UN PERFORM FINAL DE          *
007900*                        620-ESCRIBE-SUBTOTAL-CAPITULO. TAMBIEN  *
008000*                        CORRIGE 760-ESCRIBE-UNA-FASE: LOS 3     *
008100*                        NOMBRES DE FASE DEL ROADMAP TERMINABAN  *
008200*                        EN UNA COMA SUELTA SIN EL HORIZONTE DE  *
008300*                        TIEMPO. SE AGREGA "0-90 DAYS"/          *
008400*                        "3-12 MONTHS"/"12-24+ MONTHS".          *
008500******************************************************************
008600 IDENTIFICATION DIVISION.
008700 PROGRAM-ID. ISE3CON.
008800 AUTHOR. J. MENDOZA CASTILLO.
008900 INSTALLATION. BANCO INDUSTRIAL, S.A. - GERENCIA DE SISTEMAS.
009000 DATE-WRITTEN. 19/06/1989.
009100 DATE-COMPILED.
009200 SECURITY. USO INTERNO - CONFIDENCIAL - BANCO INDUSTRIAL, S.A.
009300******************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM
009800     CLASS ALFABETICO-VALIDO IS "A" THRU "Z"
009900     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA-ON
010000     UPSI-0 OFF STATUS IS WKS-MODO-PRUEBA-OFF.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300*        FASE 3 - PARAMETROS DE LA CORRIDA (UN SOLO REGISTRO)
010400     SELECT RUNCTL   ASSIGN TO RUNCTL
010500            ORGANIZATION IS SEQUENTIAL
010600            FILE STATUS  IS FS-RUNCTL.
010700*        FASE 3 - PUNTAJES DE DIMENSION (SALIDA DE ISE1SCR)
010800     SELECT DIMFILE  ASSIGN TO DIMFILE
010900            ORGANIZATION IS SEQUENTIAL
011000            FILE STATUS  IS FS-DIMFILE.
011100*        FASE 3 - HALLAZGOS (SALIDA DE ISE2INS)
011200     SELECT FNDFILE  ASSIGN TO FNDFILE
011300            ORGANIZATION IS SEQUENTIAL
011400            FILE STATUS  IS FS-FNDFILE.
011500*        FASE 3 - RECOMENDACIONES (SALIDA DE ISE2INS)
011600     SELECT RECFILE  ASSIGN TO RECFILE
011700            ORGANIZATION IS SEQUENTIAL
011800            FILE STATUS  IS FS-RECFILE.
011900*        FASE 3 - NARRATIVA LIBRE DEL ANALISTA
012000     SELECT NARRFILE ASSIGN TO NARRFILE
012100            ORGANIZATION IS SEQUENTIAL
012200            FILE STATUS  IS FS-NARRFILE.
012300*        FASE 3 - REPORTE FINAL DE LA CORRIDA (SALIDA)
012400     SELECT RPTFILE  ASSIGN TO RPTFILE
012500            ORGANIZATION IS LINE SEQUENTIAL
012600            FILE STATUS  IS FS-RPTFILE.
012700******************************************************************
012800 DATA DIVISION.
012900 FILE SECTION.
013000 FD  RUNCTL.
013100 01  ISE-RUNCTL-REG.
013200     05  RCT-COMPANY-ID           PIC X(12).
013300     05  RCT-TIMESTAMP            PIC X(26).
013400*        REDEFINICION PARA AISLAR SOLO LA FECHA DEL TIMESTAMP
013500 01  RCT-TIMESTAMP-PARTES REDEFINES ISE-RUNCTL-REG.
013600     05  FILLER                   PIC X(12).
013700     05  RCT-FECHA                PIC X(10).
013800     05  FILLER                   PIC X(16).
013900 FD  DIMFILE.
014000     COPY ISEDIMS.
014100 FD  FNDFILE.
014200     COPY ISEFIND.
014300 FD  RECFILE.
014400     COPY ISERECO.
014500 FD  NARRFILE.
014600     COPY ISENARR.
014700 FD  RPTFILE.
014800 01  RPT-LINEA.
014900     05  RPT-TEXTO                PIC X(120).
015000     05  FILLER                   PIC X(12).
015100******************************************************************
015200 WORKING-STORAGE SECTION.
015300******************************************************************
015400*              RECURSOS DE LA RUTINA DE FILE STATUS              *
015500******************************************************************
015600 01  WKS-FS-STATUS.
015700     05  FS-RUNCTL                PIC 9(02) VALUE ZEROES.
015800     05  FSE-RUNCTL.
015900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016200     05  FS-DIMFILE               PIC 9(02) VALUE ZEROES.
016300     05  FSE-DIMFILE.
016400         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016500         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016600         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016700     05  FS-FNDFILE               PIC 9(02) VALUE ZEROES.
016800     05  FSE-FNDFILE.
016900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017200     05  FS-RECFILE               PIC 9(02) VALUE ZEROES.
017300     05  FSE-RECFILE.
017400         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017500         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017600         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017700     05  FS-NARRFILE              PIC 9(02) VALUE ZEROES.
017800     05  FSE-NARRFILE.
017900         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018000         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018100         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018200     05  FS-RPTFILE               PIC 9(02) VALUE ZEROES.
018300     05  FSE-RPTFILE.
018400         10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018500         10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018600         10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018700*              VARIABLES DE LA RUTINA DE FSE
018800     05  PROGRAMA                 PIC X(08) VALUE SPACES.
018900     05  ARCHIVO                  PIC X(08) VALUE SPACES.
019000     05  ACCION                   PIC X(10) VALUE SPACES.
019100     05  LLAVE                    PIC X(32) VALUE SPACES.
019200*              VISTA DE LLAVE PARA BITACORA POR DIMENSION
019300 01  LLAVE-DETALLE REDEFINES LLAVE.
019400     05  LLAVE-DIM-COD            PIC X(03).
019500     05  FILLER                   PIC X(29).
019600******************************************************************
019700*              TABLA EN MEMORIA DE LAS 12 DIMENSIONES            *
019800******************************************************************
019900 01  WKS-DIM-CARGA-GRUPO.
020000     05  WKS-DIM-RENGLON OCCURS 12 TIMES INDEXED BY WKS-DIM-IX.
020100         10  WKS-DIM-COD          PIC X(03).
020200         10  WKS-DIM-NOM          PIC X(25).
020300         10  WKS-DIM-CAP          PIC X(02).
020400         10  WKS-DIM-SCORE        PIC 9(03)V9(01).
020500         10  WKS-DIM-BANDA        PIC X(12).
020600         10  WKS-DIM-TREND        PIC X(09).
020700         10  WKS-DIM-PCTL         PIC 9(02).
020800*        VISTA PLANA DE LA TABLA PARA VOLCADO EN MODO PRUEBA
020900 01  WKS-DIM-DUMP REDEFINES WKS-DIM-CARGA-GRUPO.
021000     05  WKS-DIM-DUMP-TEXTO       PIC X(684).
021100******************************************************************
021200*              TABLA DE ORDEN ASCENDENTE POR PUNTAJE             *
021300******************************************************************
021400 01  WKS-TABLA-ORDEN.
021500     05  WKS-ORDEN-IDX OCCURS 12 TIMES PIC 9(02) COMP.
021600 01  WKS-ORDEN-VARS.
021700     05  WKS-ORDEN-K              PIC 9(02) COMP VALUE 0.
021800     05  WKS-ORDEN-I              PIC 9(02) COMP VALUE 0.
021900     05  WKS-ORDEN-J              PIC 9(02) COMP VALUE 0.
022000     05  WKS-ORDEN-MINPOS         PIC 9(02) COMP VALUE 0.
022100     05  WKS-ORDEN-TEMP           PIC 9(02) COMP VALUE 0.
022200******************************************************************
022300*              TABLA EN MEMORIA DE LOS HALLAZGOS (0-12)          *
022400******************************************************************
022500 01  WKS-TABLA-HALLAZGOS.
022600     05  WKS-FND-RENGLON OCCURS 12 TIMES INDEXED BY WKS-FND-IX.
022700         10  WKS-FND-ID           PIC X(30).
022800         10  WKS-FND-DIM-CODE     PIC X(03).
022900         10  WKS-FND-TYPE         PIC X(08).
023000         10  WKS-FND-SEVERITY     PIC X(08).
023100         10  WKS-FND-LABEL        PIC X(40).
023200 01  WKS-FND-CONTADOR             PIC 9(02) COMP VALUE 0.
023300******************************************************************
023400*              TABLA EN MEMORIA DE LAS RECOMENDACIONES (0-12)    *
023500******************************************************************
023600 01  WKS-TABLA-RECOMENDACIONES.
023700     05  WKS-REC-RENGLON OCCURS 12 TIMES INDEXED BY WKS-REC-IX.
023800         10  WKS-REC-ID           PIC X(20).
023900         10  WKS-REC-DIM-CODE     PIC X(03).
024000         10  WKS-REC-RANK         PIC 9(02).
024100         10  WKS-REC-IMPACT       PIC 9(03)V9(01).
024200         10  WKS-REC-EFFORT       PIC 9(02).
024300         10  WKS-REC-HORIZON      PIC X(04).
024400         10  WKS-REC-QUICKWIN     PIC X(01).
024500 01  WKS-REC-CONTADOR             PIC 9(02) COMP VALUE 0.
024600 01  WKS-QW-CONTADOR              PIC 9(02) COMP VALUE 0.
024700******************************************************************
024800*              ACUMULADORES DE PROMEDIO POR CAPITULO             *
024900******************************************************************
025000 01  WKS-CAPITULOS.
025100     05  WKS-CAP-SUMA-GE          PIC S9(5)V99 COMP VALUE 0.
025200     05  WKS-CAP-CONT-GE          PIC 9(02) COMP VALUE 0.
025300     05  WKS-CAP-PROM-GE          PIC 9(03)V9(01) VALUE 60.0.
025400     05  WKS-CAP-SUMA-PH          PIC S9(5)V99 COMP VALUE 0.
025500     05  WKS-CAP-CONT-PH          PIC 9(02) COMP VALUE 0.
025600     05  WKS-CAP-PROM-PH          PIC 9(03)V9(01) VALUE 60.0.
025700     05  WKS-CAP-SUMA-PL          PIC S9(5)V99 COMP VALUE 0.
025800     05  WKS-CAP-CONT-PL          PIC 9(02) COMP VALUE 0.
025900     05  WKS-CAP-PROM-PL          PIC 9(03)V9(01) VALUE 60.0.
026000     05  WKS-CAP-SUMA-RS          PIC S9(5)V99 COMP VALUE 0.
026100     05  WKS-CAP-CONT-RS          PIC 9(02) COMP VALUE 0.
026200     05  WKS-CAP-PROM-RS          PIC 9(03)V9(01) VALUE 60.0.
026300 01  WKS-SALUD-GENERAL            PIC 9(03)V9(01) VALUE 60.0.
026400 01  WKS-SALUD-DESCRIPTOR         PIC X(12) VALUE SPACES.
026500******************************************************************
026600*              PROMEDIO SIMPLE DE LAS 12 DIMENSIONES             *
026700******************************************************************
026800 01  WKS-SUMA-12                  PIC S9(5)V99 COMP VALUE 0.
026900*        03/11/2023 ERD 236091 - PROMEDIOS TOP-3/BOTTOM-3 Y BRECHA
027000 01  WKS-PROM-TOP3                PIC S9(03)V9(01) COMP VALUE 0.
027100 01  WKS-PROM-BOTTOM3             PIC S9(03)V9(01) COMP VALUE 0.
027200 01  WKS-PROM-BRECHA              PIC S9(03)V9(01) COMP VALUE 0.
027300 01  WKS-BRECHA-EDITADA           PIC ZZ9.9-.
027400 01  WKS-PROM12-ENTERO            PIC 9(03) COMP VALUE 0.
027500 01  WKS-ASPIRACION               PIC 9(03) COMP VALUE 0.
027600 01  WKS-PCTL-SUMA                PIC S9(5) COMP VALUE 0.
027700 01  WKS-PCTL-GENERAL             PIC 9(03) COMP VALUE 0.
027800 01  WKS-CONT-MEJORANDO           PIC 9(02) COMP VALUE 0.
027900 01  WKS-CONT-DECLINANDO          PIC 9(02) COMP VALUE 0.
028000 01  WKS-RIESGO-CONTADOR          PIC 9(02) COMP VALUE 0.
028100 01  WKS-MITIGACION-PRIORIDAD     PIC X(09) VALUE SPACES.
028200 01  WKS-TRAYECTORIA              PIC X(09) VALUE SPACES.
028300*        11/11/2023 ERD 236112 - SEVERIDAD DEL HALLAZGO LEGADO
028400 01  WKS-LEGADO-SEVERIDAD         PIC X(08) VALUE SPACES.
028500******************************************************************
028600*              CAMPOS DE TRABAJO PARA TEXTOS DEL REPORTE         *
028700******************************************************************
028800 01  WKS-LINEA-CONSTRUCTOR.
028900     05  WKS-LINEA-TEXTO          PIC X(120).
029000     05  FILLER                   PIC X(12).
029100 01  WKS-TEXTO-LARGO               PIC X(120) VALUE SPACES.
029200 01  WKS-FRAGMENTO                 PIC X(30)  VALUE SPACES.
029300*        11/11/2023 ERD 236113 - ARMADO DEL NOMBRE DE FASE CON
029400*        SU HORIZONTE, SIN TOCAR WKS-FRAGMENTO (LO USA 765/770)
029500 01  WKS-FASE-TEXTO                PIC X(45)  VALUE SPACES.
029600 01  WKS-SCORE-EDITADO             PIC ZZ9.9.
029700 01  WKS-PCTL-EDITADO              PIC ZZ9.
029800 01  WKS-CONTADOR-EDITADO          PIC ZZ9.
029900 01  WKS-STRENGTH-CONT             PIC 9(01) COMP VALUE 0.
030000 01  WKS-CHALLENGE-CONT            PIC 9(01) COMP VALUE 0.
030100*        03/11/2023 ERD 236091 - CONTADOR DE IMPERATIVOS ESCRITOS
030200 01  WKS-IMPERATIVO-CONT           PIC 9(01) COMP VALUE 0.
030300 01  WKS-IMPERATIVO-EDITADO        PIC ZZ9.
030400******************************************************************
030500*              BUFFER Y VARIABLES DE ANALISIS DE NARRATIVA (U4)  *
030600******************************************************************
030700 01  WKS-NARR-BUFFER               PIC X(600) VALUE SPACES.
030800 01  WKS-NARR-DIM-ACTUAL            PIC X(03) VALUE SPACES.
030900 01  WKS-NARR-PRIMERA-VEZ           PIC X(01) VALUE "S".
031000     88  NARR-ES-PRIMERA-VEZ                 VALUE "S".
031100 01  WKS-NARR-DISPARADOR            PIC X(01) VALUE "N".
031200     88  NARR-HAY-DISPARADOR                 VALUE "S".
031300 01  WKS-NARR-PATRON-HALLADO        PIC X(01) VALUE "N".
031400     88  NARR-PATRON-HALLADO                 VALUE "S".
031500 01  WKS-NARR-POS                   PIC 9(03) COMP VALUE 0.
031600 01  WKS-NARR-TOPE                  PIC 9(03) COMP VALUE 0.
031700 01  WKS-NARR-VALOR                 PIC 9(01)V9(01) VALUE 0.
031800 01  WKS-NARR-TENDENCIA             PIC X(09) VALUE SPACES.
031900 01  WKS-TMP-CONT                   PIC 9(03) COMP VALUE 0.
032000 01  WKS-DIGITO-A                   PIC 9 VALUE 0.
032100 01  WKS-DIGITO-B                   PIC 9 VALUE 0.
032200******************************************************************
032300*              BANDERAS Y CONTADORES DE LA CORRIDA               *
032400******************************************************************
032500 01  WKS-FLAGS.
032600     05  WKS-FIN-DIMFILE          PIC X(01) VALUE "N".
032700         88  FIN-DIMFILE                   VALUE "S".
032800     05  WKS-FIN-FNDFILE          PIC X(01) VALUE "N".
032900         88  FIN-FNDFILE                   VALUE "S".
033000     05  WKS-FIN-RECFILE          PIC X(01) VALUE "N".
033100         88  FIN-RECFILE                   VALUE "S".
033200     05  WKS-FIN-NARRFILE         PIC X(01) VALUE "N".
033300         88  FIN-NARRFILE                   VALUE "S".
033400 01  WKS-CONTADORES.
033500     05  WKS-DIM-LEIDOS           PIC 9(02) COMP VALUE 0.
033600     05  WKS-LINEAS-ESCRITAS      PIC 9(04) COMP VALUE 0.
033700*        11/11/2023 ERD 236112 - RENGLONES DE NARRATIVA LEIDOS,
033800*        USADO PARA LA BANDERA DE COMPLETITUD DE LA UNIDAD 4
033900     05  WKS-NARR-LEIDOS          PIC 9(03) COMP VALUE 0.
034000     05  WKS-UNIDADES-COMPLETAS   PIC 9(01) COMP VALUE 0.
034100******************************************************************
034200 PROCEDURE DIVISION.
034300******************************************************************
034400 000-MAIN SECTION.
034500     PERFORM 100-ABRE-ARCHIVOS
034600     PERFORM 150-LEE-RUNCONTROL
034700     PERFORM 200-CARGA-DIMENSIONES
034800     PERFORM 250-CARGA-HALLAZGOS
034900     PERFORM 300-CARGA-RECOMENDACIONES
035000     PERFORM 350-PROCESA-NARRATIVA
035100     PERFORM 400-CALCULA-AGREGADOS
035200     PERFORM 500-ESCRIBE-ENCABEZADO
035300     PERFORM 600-ESCRIBE-SECCION-DIMENSIONES
035400     PERFORM 650-ESCRIBE-SECCION-HALLAZGOS
035500     PERFORM 700-ESCRIBE-SECCION-RECOMENDACIONES
035600     PERFORM 750-ESCRIBE-SECCION-ROADMAP
035700     PERFORM 800-ESCRIBE-RESUMEN-EJECUTIVO
035800     PERFORM 900-ESCRIBE-CONSOLIDACION
035900     PERFORM 950-CIERRA-ARCHIVOS
036000     STOP RUN.
036100 000-MAIN-E. EXIT.
036200******************************************************************
036300 100-ABRE-ARCHIVOS SECTION.
036400     MOVE "ISE3CON" TO PROGRAMA
036500     OPEN INPUT  RUNCTL
036600     OPEN INPUT  DIMFILE
036700     OPEN INPUT  FNDFILE
036800     OPEN INPUT  RECFILE
036900     OPEN INPUT  NARRFILE
037000     OPEN OUTPUT RPTFILE
037100     IF FS-RUNCTL NOT EQUAL 0
037200        MOVE 'OPEN'   TO ACCION
037300        MOVE SPACES   TO LLAVE
037400        MOVE 'RUNCTL' TO ARCHIVO
037500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037600                              FS-RUNCTL, FSE-RUNCTL
037700        DISPLAY ">>> ERROR AL ABRIR RUNCTL, VER SPOOL <<<"
037800                UPON CONSOLE
037900        MOVE 91 TO RETURN-CODE
038000     END-IF
038100     IF FS-DIMFILE NOT EQUAL 0
038200        MOVE 'OPEN'    TO ACCION
038300        MOVE SPACES    TO LLAVE
038400        MOVE 'DIMFILE' TO ARCHIVO
038500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038600                              FS-DIMFILE, FSE-DIMFILE
038700        DISPLAY ">>> ERROR AL ABRIR DIMFILE, VER SPOOL <<<"
038800                UPON CONSOLE
038900        MOVE 91 TO RETURN-CODE
039000     END-IF
039100     IF FS-FNDFILE NOT EQUAL 0
039200        MOVE 'OPEN'    TO ACCION
039300        MOVE SPACES    TO LLAVE
039400        MOVE 'FNDFILE' TO ARCHIVO
039500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039600                              FS-FNDFILE, FSE-FNDFILE
039700        DISPLAY ">>> ERROR AL ABRIR FNDFILE, VER SPOOL <<<"
039800                UPON CONSOLE
039900        MOVE 91 TO RETURN-CODE
040000     END-IF
040100     IF FS-RECFILE NOT EQUAL 0
040200        MOVE 'OPEN'    TO ACCION
040300        MOVE SPACES    TO LLAVE
040400        MOVE 'RECFILE' TO ARCHIVO
040500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040600                              FS-RECFILE, FSE-RECFILE
040700        DISPLAY ">>> ERROR AL ABRIR RECFILE, VER SPOOL <<<"
040800                UPON CONSOLE
040900        MOVE 91 TO RETURN-CODE
041000     END-IF
041100     IF FS-NARRFILE NOT EQUAL 0
041200        MOVE 'OPEN'     TO ACCION
041300        MOVE SPACES     TO LLAVE
041400        MOVE 'NARRFILE' TO ARCHIVO
041500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041600                              FS-NARRFILE, FSE-NARRFILE
041700        DISPLAY ">>> ERROR AL ABRIR NARRFILE, VER SPOOL <<<"
041800                UPON CONSOLE
041900        MOVE 91 TO RETURN-CODE
042000     END-IF
042100     IF FS-RPTFILE NOT EQUAL 0
042200        MOVE 'OPEN'    TO ACCION
042300        MOVE SPACES    TO LLAVE
042400        MOVE 'RPTFILE' TO ARCHIVO
042500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042600                              FS-RPTFILE, FSE-RPTFILE
042700        DISPLAY ">>> ERROR AL ABRIR RPTFILE, VER SPOOL <<<"
042800                UPON CONSOLE
042900        MOVE 91 TO RETURN-CODE
043000     END-IF.
043100 100-ABRE-ARCHIVOS-E. EXIT.
043200******************************************************************
043300 150-LEE-RUNCONTROL SECTION.
043400     READ RUNCTL
043500          AT END
043600             MOVE SPACES TO ISE-RUNCTL-REG
043700             DISPLAY ">>> RUNCTL SIN REGISTRO, USANDO BLANCOS <<<"
043800                     UPON CONSOLE
043900     END-READ.
044000 150-LEE-RUNCONTROL-E. EXIT.
044100******************************************************************
044200*        CARGA LAS 12 DIMENSIONES Y ACUMULA SUMAS POR CAPITULO   *
044300******************************************************************
044400 200-CARGA-DIMENSIONES SECTION.
044500     SET WKS-DIM-IX TO 1
044600     PERFORM 210-LEE-UNA-DIMENSION UNTIL FIN-DIMFILE
044700          OR WKS-DIM-IX > 12.
044800 200-CARGA-DIMENSIONES-E. EXIT.
044900
045000 210-LEE-UNA-DIMENSION SECTION.
045100     READ DIMFILE
045200          AT END
045300             SET FIN-DIMFILE TO TRUE
045400             GO TO 210-LEE-UNA-DIMENSION-E
045500     END-READ
045600     ADD 1 TO WKS-DIM-LEIDOS
045700     MOVE DIM-CODE       TO WKS-DIM-COD(WKS-DIM-IX)
045800     MOVE DIM-NAME       TO WKS-DIM-NOM(WKS-DIM-IX)
045900     MOVE DIM-CHAPTER    TO WKS-DIM-CAP(WKS-DIM-IX)
046000     MOVE DIM-SCORE      TO WKS-DIM-SCORE(WKS-DIM-IX)
046100     MOVE DIM-BAND       TO WKS-DIM-BANDA(WKS-DIM-IX)
046200     MOVE DIM-TREND      TO WKS-DIM-TREND(WKS-DIM-IX)
046300     MOVE DIM-PERCENTILE TO WKS-DIM-PCTL(WKS-DIM-IX)
046400     EVALUATE DIM-CHAPTER
046500        WHEN "GE"
046600             ADD DIM-SCORE TO WKS-CAP-SUMA-GE
046700             ADD 1         TO WKS-CAP-CONT-GE
046800        WHEN "PH"
046900             ADD DIM-SCORE TO WKS-CAP-SUMA-PH
047000             ADD 1         TO WKS-CAP-CONT-PH
047100        WHEN "PL"
047200             ADD DIM-SCORE TO WKS-CAP-SUMA-PL
047300             ADD 1         TO WKS-CAP-CONT-PL
047400        WHEN "RS"
047500             ADD DIM-SCORE TO WKS-CAP-SUMA-RS
047600             ADD 1         TO WKS-CAP-CONT-RS
047700     END-EVALUATE
047800     SET WKS-DIM-IX UP BY 1.
047900 210-LEE-UNA-DIMENSION-E. EXIT.
048000******************************************************************
048100*        CARGA LOS HALLAZGOS (0 A 12 REGISTROS)                  *
048200******************************************************************
048300 250-CARGA-HALLAZGOS SECTION.
048400     SET WKS-FND-IX TO 1
048500     PERFORM 260-LEE-UN-HALLAZGO UNTIL FIN-FNDFILE
048600          OR WKS-FND-IX > 12.
048700 250-CARGA-HALLAZGOS-E. EXIT.
048800
048900 260-LEE-UN-HALLAZGO SECTION.
049000     READ FNDFILE
049100          AT END
049200             SET FIN-FNDFILE TO TRUE
049300             GO TO 260-LEE-UN-HALLAZGO-E
049400     END-READ
049500     ADD 1 TO WKS-FND-CONTADOR
049600     MOVE FND-ID       TO WKS-FND-ID(WKS-FND-IX)
049700     MOVE FND-DIM-CODE TO WKS-FND-DIM-CODE(WKS-FND-IX)
049800     MOVE FND-TYPE     TO WKS-FND-TYPE(WKS-FND-IX)
049900     MOVE FND-SEVERITY TO WKS-FND-SEVERITY(WKS-FND-IX)
050000     MOVE FND-LABEL    TO WKS-FND-LABEL(WKS-FND-IX)
050100     SET WKS-FND-IX UP BY 1.
050200 260-LEE-UN-HALLAZGO-E. EXIT.
050300******************************************************************
050400*        CARGA LAS RECOMENDACIONES (0 A 12 REGISTROS)            *
050500******************************************************************
050600 300-CARGA-RECOMENDACIONES SECTION.
050700     SET WKS-REC-IX TO 1
050800     PERFORM 310-LEE-UNA-RECOMENDACION UNTIL FIN-RECFILE
050900          OR WKS-REC-IX > 12.
051000 300-CARGA-RECOMENDACIONES-E. EXIT.
051100
051200 310-LEE-UNA-RECOMENDACION SECTION.
051300     READ RECFILE
051400          AT END
051500             SET FIN-RECFILE TO TRUE
051600             GO TO 310-LEE-UNA-RECOMENDACION-E
051700     END-READ
051800     ADD 1 TO WKS-REC-CONTADOR
051900     MOVE REC-ID              TO WKS-REC-ID(WKS-REC-IX)
052000     MOVE REC-DIM-CODE        TO WKS-REC-DIM-CODE(WKS-REC-IX)
052100     MOVE REC-RANK            TO WKS-REC-RANK(WKS-REC-IX)
052200     MOVE REC-IMPACT          TO WKS-REC-IMPACT(WKS-REC-IX)
052300     MOVE REC-EFFORT          TO WKS-REC-EFFORT(WKS-REC-IX)
052400     MOVE REC-HORIZON         TO WKS-REC-HORIZON(WKS-REC-IX)
052500     MOVE REC-QUICK-WIN-FLAG  TO WKS-REC-QUICKWIN(WKS-REC-IX)
052600     IF REC-QUICK-WIN-FLAG = "Y"
052700        ADD 1 TO WKS-QW-CONTADOR
052800     END-IF
052900     SET WKS-REC-IX UP BY 1.
053000 310-LEE-UNA-RECOMENDACION-E. EXIT.
053100******************************************************************
053200*        U4 - EXTRACCION DE PUNTAJE DESDE LA NARRATIVA LIBRE     *
053300*        DEL ANALISTA. RUPTURA DE CONTROL POR TXT-DIM-CODE. NO   *
053400*        HAY ARCHIVO DE SALIDA; EL RESULTADO SOLO QUEDA EN       *
053500*        BITACORA, TAL COMO LA MUESTRA DE ORIGEN LO CONSUME.     *
053600******************************************************************
053700 350-PROCESA-NARRATIVA SECTION.
053800     PERFORM 360-LEE-NARRATIVA
053900     PERFORM 370-PROCESA-UN-RENGLON-NARRATIVA UNTIL
054000          FIN-NARRFILE
054100     IF NOT NARR-ES-PRIMERA-VEZ
054200        PERFORM 390-CIERRA-DIMENSION-NARRATIVA
054300     END-IF.
054400 350-PROCESA-NARRATIVA-E. EXIT.
054500
054600 360-LEE-NARRATIVA SECTION.
054700     READ NARRFILE
054800          AT END
054900             SET FIN-NARRFILE TO TRUE
055000     END-READ.
055100 360-LEE-NARRATIVA-E. EXIT.
055200
055300 370-PROCESA-UN-RENGLON-NARRATIVA SECTION.
055400     ADD 1 TO WKS-NARR-LEIDOS
055500     IF NARR-ES-PRIMERA-VEZ
055600        PERFORM 375-INICIA-DIMENSION-NARRATIVA
055700     ELSE
055800        IF TXT-DIM-CODE NOT = WKS-NARR-DIM-ACTUAL
055900           PERFORM 390-CIERRA-DIMENSION-NARRATIVA
056000           PERFORM 375-INICIA-DIMENSION-NARRATIVA
056100        END-IF
056200     END-IF
056300     PERFORM 380-ACUMULA-LINEA-NARRATIVA
056400     PERFORM 360-LEE-NARRATIVA.
056500 370-PROCESA-UN-RENGLON-NARRATIVA-E. EXIT.
056600
056700 375-INICIA-DIMENSION-NARRATIVA SECTION.
056800     SET NARR-ES-PRIMERA-VEZ TO FALSE
056900     MOVE TXT-DIM-CODE TO WKS-NARR-DIM-ACTUAL
057000     MOVE SPACES       TO WKS-NARR-BUFFER.
057100 375-INICIA-DIMENSION-NARRATIVA-E. EXIT.
057200
057300 380-ACUMULA-LINEA-NARRATIVA SECTION.
057400     STRING WKS-NARR-BUFFER DELIMITED BY "  "
057500            " "            DELIMITED BY SIZE
057600            TXT-LINE       DELIMITED BY "   "
057700            INTO WKS-NARR-BUFFER.
057800 380-ACUMULA-LINEA-NARRATIVA-E. EXIT.
057900******************************************************************
058000*        CIERRA UNA DIMENSION: BUSCA PATRON EXPLICITO N.N/5, SI  *
058100*        NO LO ENCUENTRA INFIERE POR PALABRAS CLAVE, Y DETECTA   *
058200*        LA TENDENCIA POR PALABRAS CLAVE                        *
058300******************************************************************
058400 390-CIERRA-DIMENSION-NARRATIVA SECTION.
058500     MOVE "N" TO WKS-NARR-DISPARADOR
058600     MOVE "N" TO WKS-NARR-PATRON-HALLADO
058700     PERFORM 391-BUSCA-DISPARADORES
058800     IF NARR-HAY-DISPARADOR
058900        PERFORM 392-BUSCA-PATRON-EXPLICITO
059000     END-IF
059100     IF NOT NARR-PATRON-HALLADO
059200        PERFORM 394-INFIERE-POR-PALABRAS-CLAVE
059300     END-IF
059400     PERFORM 395-DETECTA-TENDENCIA-NARRATIVA
059500     MOVE WKS-NARR-VALOR TO WKS-SCORE-EDITADO
059600     DISPLAY "    NARRATIVA " WKS-NARR-DIM-ACTUAL " PUNTAJE "
059700             WKS-NARR-VALOR "/5 TENDENCIA " WKS-NARR-TENDENCIA
059800             UPON CONSOLE.
059900 390-CIERRA-DIMENSION-NARRATIVA-E. EXIT.
060000
060100 391-BUSCA-DISPARADORES SECTION.
060200     MOVE 0 TO WKS-TMP-CONT
060300     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
060400             FOR ALL "OVERALL"
060500     IF WKS-TMP-CONT > 0
060600        SET NARR-HAY-DISPARADOR TO TRUE
060700     END-IF
060800     MOVE 0 TO WKS-TMP-CONT
060900     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
061000             FOR ALL "SCORE"
061100     IF WKS-TMP-CONT > 0
061200        SET NARR-HAY-DISPARADOR TO TRUE
061300     END-IF
061400     MOVE 0 TO WKS-TMP-CONT
061500     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
061600             FOR ALL "ASSESSMENT"
061700     IF WKS-TMP-CONT > 0
061800        SET NARR-HAY-DISPARADOR TO TRUE
061900     END-IF.
062000 391-BUSCA-DISPARADORES-E. EXIT.
062100******************************************************************
062200*        BUSCA EL PATRON <DIGITO>[.<DIGITO>]/5 EN EL BUFFER      *
062300******************************************************************
062400 392-BUSCA-PATRON-EXPLICITO SECTION.
062500     MOVE 598 TO WKS-NARR-TOPE
062600     PERFORM 393-VERIFICA-POSICION VARYING WKS-NARR-POS
062700         FROM 3 BY 1 UNTIL WKS-NARR-POS > WKS-NARR-TOPE
062800         OR NARR-PATRON-HALLADO.
062900 392-BUSCA-PATRON-EXPLICITO-E. EXIT.
063000
063100 393-VERIFICA-POSICION SECTION.
063200     IF WKS-NARR-BUFFER(WKS-NARR-POS:2) = "/5"
063300        IF WKS-NARR-BUFFER(WKS-NARR-POS - 1:1) IS NUMERIC
063400           IF WKS-NARR-BUFFER(WKS-NARR-POS - 2:1) = "."
063500              AND WKS-NARR-BUFFER(WKS-NARR-POS - 3:1) IS NUMERIC
063600              MOVE WKS-NARR-BUFFER(WKS-NARR-POS - 3:1)
063700                                              TO WKS-DIGITO-A
063800              MOVE WKS-NARR-BUFFER(WKS-NARR-POS - 1:1)
063900                                              TO WKS-DIGITO-B
064000           ELSE
064100              MOVE WKS-NARR-BUFFER(WKS-NARR-POS - 1:1)
064200                                              TO WKS-DIGITO-A
064300              MOVE 0 TO WKS-DIGITO-B
064400           END-IF
064500           COMPUTE WKS-NARR-VALOR =
064600                   WKS-DIGITO-A + (WKS-DIGITO-B / 10)
064700           IF WKS-NARR-VALOR NOT > 5
064800              SET NARR-PATRON-HALLADO TO TRUE
064900           END-IF
065000        END-IF
065100     END-IF.
065200 393-VERIFICA-POSICION-E. EXIT.
065300******************************************************************
065400*        INFIERE EL PUNTAJE POR PALABRAS CLAVE (PRIMERA QUE      *
065500*        COINCIDA GANA, EN EL ORDEN DE LA REGLA DE NEGOCIO)      *
065600******************************************************************
065700 394-INFIERE-POR-PALABRAS-CLAVE SECTION.
065800     MOVE 0 TO WKS-TMP-CONT
065900     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
066000             FOR ALL "EXCEPTIONAL" ALL "OUTSTANDING"
066100                 ALL "EXCELLENT"
066200     IF WKS-TMP-CONT > 0
066300        MOVE 4.5 TO WKS-NARR-VALOR
066400        GO TO 394-INFIERE-POR-PALABRAS-CLAVE-E
066500     END-IF
066600     MOVE 0 TO WKS-TMP-CONT
066700     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
066800             FOR ALL "STRONG" ALL "GOOD" ALL "ABOVE AVERAGE"
066900     IF WKS-TMP-CONT > 0
067000        MOVE 3.8 TO WKS-NARR-VALOR
067100        GO TO 394-INFIERE-POR-PALABRAS-CLAVE-E
067200     END-IF
067300     MOVE 0 TO WKS-TMP-CONT
067400     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
067500             FOR ALL "MODERATE" ALL "ADEQUATE" ALL "ACCEPTABLE"
067600     IF WKS-TMP-CONT > 0
067700        MOVE 3.0 TO WKS-NARR-VALOR
067800        GO TO 394-INFIERE-POR-PALABRAS-CLAVE-E
067900     END-IF
068000     MOVE 0 TO WKS-TMP-CONT
068100     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
068200             FOR ALL "WEAK" ALL "POOR" ALL "BELOW"
068300     IF WKS-TMP-CONT > 0
068400        MOVE 2.5 TO WKS-NARR-VALOR
068500        GO TO 394-INFIERE-POR-PALABRAS-CLAVE-E
068600     END-IF
068700     MOVE 0 TO WKS-TMP-CONT
068800     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
068900             FOR ALL "CRITICAL" ALL "SEVERE" ALL "CRISIS"
069000     IF WKS-TMP-CONT > 0
069100        MOVE 2.0 TO WKS-NARR-VALOR
069200        GO TO 394-INFIERE-POR-PALABRAS-CLAVE-E
069300     END-IF
069400     MOVE 3.0 TO WKS-NARR-VALOR.
069500 394-INFIERE-POR-PALABRAS-CLAVE-E. EXIT.
069600******************************************************************
069700*        DETECTA TENDENCIA EN LA NARRATIVA (DECLINANDO PRIMERO)  *
069800******************************************************************
069900 395-DETECTA-TENDENCIA-NARRATIVA SECTION.
070000     MOVE 0 TO WKS-TMP-CONT
070100     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
070200             FOR ALL "DECLINING" ALL "DECREASING"
070300                 ALL "EROSION" ALL "DETERIORAT"
070400     IF WKS-TMP-CONT > 0
070500        MOVE "DECLINING" TO WKS-NARR-TENDENCIA
070600        GO TO 395-DETECTA-TENDENCIA-NARRATIVA-E
070700     END-IF
070800     MOVE 0 TO WKS-TMP-CONT
070900     INSPECT WKS-NARR-BUFFER TALLYING WKS-TMP-CONT
071000             FOR ALL "IMPROVING" ALL "GROWING"
071100                 ALL "INCREASING" ALL "STRENGTHEN"
071200     IF WKS-TMP-CONT > 0
071300        MOVE "IMPROVING" TO WKS-NARR-TENDENCIA
071400        GO TO 395-DETECTA-TENDENCIA-NARRATIVA-E
071500     END-IF
071600     MOVE "STABLE" TO WKS-NARR-TENDENCIA.
071700 395-DETECTA-TENDENCIA-NARRATIVA-E. EXIT.
071800******************************************************************
071900*        CALCULA LOS AGREGADOS QUE ALIMENTAN EL REPORTE          *
072000******************************************************************
072100 400-CALCULA-AGREGADOS SECTION.
072200     PERFORM 410-ORDENA-DIMENSIONES
072300     PERFORM 420-CALCULA-PROMEDIOS-CAPITULO
072400     PERFORM 430-CALCULA-SALUD-GENERAL
072500     PERFORM 440-CALCULA-TENDENCIA-GENERAL
072600     PERFORM 450-CALCULA-PERCENTIL-GENERAL
072700     PERFORM 460-CALCULA-RIESGOS.
072800 400-CALCULA-AGREGADOS-E. EXIT.
072900
073000 410-ORDENA-DIMENSIONES SECTION.
073100     PERFORM 411-INICIALIZA-ORDEN VARYING WKS-ORDEN-K FROM 1
073200         BY 1 UNTIL WKS-ORDEN-K > 12
073300     PERFORM 412-ORDENA-UNA-POSICION VARYING WKS-ORDEN-I FROM 1
073400         BY 1 UNTIL WKS-ORDEN-I > 11.
073500 410-ORDENA-DIMENSIONES-E. EXIT.
073600
073700 411-INICIALIZA-ORDEN SECTION.
073800     MOVE WKS-ORDEN-K TO WKS-ORDEN-IDX(WKS-ORDEN-K).
073900 411-INICIALIZA-ORDEN-E. EXIT.
074000
074100 412-ORDENA-UNA-POSICION SECTION.
074200     MOVE WKS-ORDEN-I TO WKS-ORDEN-MINPOS
074300     PERFORM 413-BUSCA-MENOR VARYING WKS-ORDEN-J FROM
074400         WKS-ORDEN-I BY 1 UNTIL WKS-ORDEN-J > 12
074500     IF WKS-ORDEN-MINPOS NOT = WKS-ORDEN-I
074600        MOVE WKS-ORDEN-IDX(WKS-ORDEN-I)      TO WKS-ORDEN-TEMP
074700        MOVE WKS-ORDEN-IDX(WKS-ORDEN-MINPOS)
074800                                  TO WKS-ORDEN-IDX(WKS-ORDEN-I)
074900        MOVE WKS-ORDEN-TEMP    TO WKS-ORDEN-IDX(WKS-ORDEN-MINPOS)
075000     END-IF.
075100 412-ORDENA-UNA-POSICION-E. EXIT.
075200
075300 413-BUSCA-MENOR SECTION.
075400     IF WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-J)) <
075500        WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-MINPOS))
075600        MOVE WKS-ORDEN-J TO WKS-ORDEN-MINPOS
075700     END-IF.
075800 413-BUSCA-MENOR-E. EXIT.
075900
076000 420-CALCULA-PROMEDIOS-CAPITULO SECTION.
076100     IF WKS-CAP-CONT-GE > 0
076200        COMPUTE WKS-CAP-PROM-GE ROUNDED =
076300                WKS-CAP-SUMA-GE / WKS-CAP-CONT-GE
076400     END-IF
076500     IF WKS-CAP-CONT-PH > 0
076600        COMPUTE WKS-CAP-PROM-PH ROUNDED =
076700                WKS-CAP-SUMA-PH / WKS-CAP-CONT-PH
076800     END-IF
076900     IF WKS-CAP-CONT-PL > 0
077000        COMPUTE WKS-CAP-PROM-PL ROUNDED =
077100                WKS-CAP-SUMA-PL / WKS-CAP-CONT-PL
077200     END-IF
077300     IF WKS-CAP-CONT-RS > 0
077400        COMPUTE WKS-CAP-PROM-RS ROUNDED =
077500                WKS-CAP-SUMA-RS / WKS-CAP-CONT-RS
077600     END-IF.
077700 420-CALCULA-PROMEDIOS-CAPITULO-E. EXIT.
077800
077900 430-CALCULA-SALUD-GENERAL SECTION.
078000     COMPUTE WKS-SALUD-GENERAL ROUNDED =
078100             (WKS-CAP-PROM-GE + WKS-CAP-PROM-PH +
078200              WKS-CAP-PROM-PL + WKS-CAP-PROM-RS) / 4
078300     EVALUATE TRUE
078400        WHEN WKS-SALUD-GENERAL >= 80.0
078500             MOVE "HEALTHY"  TO WKS-SALUD-DESCRIPTOR
078600        WHEN WKS-SALUD-GENERAL >= 60.0
078700             MOVE "STABLE"   TO WKS-SALUD-DESCRIPTOR
078800        WHEN WKS-SALUD-GENERAL >= 40.0
078900             MOVE "AT RISK"  TO WKS-SALUD-DESCRIPTOR
079000        WHEN OTHER
079100             MOVE "CRITICAL" TO WKS-SALUD-DESCRIPTOR
079200     END-EVALUATE.
079300 430-CALCULA-SALUD-GENERAL-E. EXIT.
079400
079500 440-CALCULA-TENDENCIA-GENERAL SECTION.
079600     SET WKS-DIM-IX TO 1
079700     PERFORM 441-ACUMULA-UNA-DIMENSION VARYING WKS-DIM-IX
079800         FROM 1 BY 1 UNTIL WKS-DIM-IX > 12
079900     COMPUTE WKS-PROM12-ENTERO ROUNDED = WKS-SUMA-12 / 12
080000     COMPUTE WKS-ASPIRACION = WKS-PROM12-ENTERO + 15
080100     IF WKS-ASPIRACION > 95
080200        MOVE 95 TO WKS-ASPIRACION
080300     END-IF
080400     EVALUATE TRUE
080500        WHEN WKS-CONT-MEJORANDO > WKS-CONT-DECLINANDO + 2
080600             MOVE "IMPROVING" TO WKS-TRAYECTORIA
080700        WHEN WKS-CONT-DECLINANDO > WKS-CONT-MEJORANDO + 2
080800             MOVE "DECLINING" TO WKS-TRAYECTORIA
080900        WHEN OTHER
081000             MOVE "FLAT"      TO WKS-TRAYECTORIA
081100     END-EVALUATE.
081200 440-CALCULA-TENDENCIA-GENERAL-E. EXIT.
081300
081400 441-ACUMULA-UNA-DIMENSION SECTION.
081500     ADD WKS-DIM-SCORE(WKS-DIM-IX) TO WKS-SUMA-12
081600     IF WKS-DIM-TREND(WKS-DIM-IX) = "IMPROVING"
081700        ADD 1 TO WKS-CONT-MEJORANDO
081800     END-IF
081900     IF WKS-DIM-TREND(WKS-DIM-IX) = "DECLINING"
082000        ADD 1 TO WKS-CONT-DECLINANDO
082100     END-IF.
082200 441-ACUMULA-UNA-DIMENSION-E. EXIT.
082300
082400 450-CALCULA-PERCENTIL-GENERAL SECTION.
082500     SET WKS-DIM-IX TO 1
082600     PERFORM 451-ACUMULA-PERCENTIL VARYING WKS-DIM-IX
082700         FROM 1 BY 1 UNTIL WKS-DIM-IX > 12
082800     COMPUTE WKS-PCTL-GENERAL ROUNDED = WKS-PCTL-SUMA / 12.
082900 450-CALCULA-PERCENTIL-GENERAL-E. EXIT.
083000
083100 451-ACUMULA-PERCENTIL SECTION.
083200     ADD WKS-DIM-PCTL(WKS-DIM-IX) TO WKS-PCTL-SUMA.
083300 451-ACUMULA-PERCENTIL-E. EXIT.
083400
083500 460-CALCULA-RIESGOS SECTION.
083600     SET WKS-DIM-IX TO 1
083700     PERFORM 461-VERIFICA-RIESGO VARYING WKS-DIM-IX
083800         FROM 1 BY 1 UNTIL WKS-DIM-IX > 12
083900     IF WKS-RIESGO-CONTADOR > 0
084000        MOVE "IMMEDIATE" TO WKS-MITIGACION-PRIORIDAD
084100     ELSE
084200        MOVE "STANDARD" TO WKS-MITIGACION-PRIORIDAD
084300     END-IF.
084400 460-CALCULA-RIESGOS-E. EXIT.
084500
084600 461-VERIFICA-RIESGO SECTION.
084700     IF WKS-DIM-SCORE(WKS-DIM-IX) < 45.0
084800        ADD 1 TO WKS-RIESGO-CONTADOR
084900     END-IF.
085000 461-VERIFICA-RIESGO-E. EXIT.
085100******************************************************************
085200*        SECCION 1 - ENCABEZADO DEL REPORTE                      *
085300******************************************************************
085400 500-ESCRIBE-ENCABEZADO SECTION.
085500     MOVE SPACES TO WKS-LINEA-TEXTO
085600     MOVE "BANCO INDUSTRIAL, S.A. - INDICE DE SALUD EMPRESARIAL"
085700          TO WKS-LINEA-TEXTO
085800     PERFORM 990-ESCRIBE-LINEA
085900     MOVE SPACES TO WKS-LINEA-TEXTO
086000     STRING "EMPRESA: " DELIMITED BY SIZE
086100            RCT-COMPANY-ID DELIMITED BY SIZE
086200            "   CORRIDA: " DELIMITED BY SIZE
086300            RCT-TIMESTAMP  DELIMITED BY SIZE
086400            INTO WKS-LINEA-TEXTO
086500     PERFORM 990-ESCRIBE-LINEA
086600     MOVE SPACES TO WKS-LINEA-TEXTO
086700     PERFORM 990-ESCRIBE-LINEA.
086800 500-ESCRIBE-ENCABEZADO-E. EXIT.
086900******************************************************************
087000*        SECCION 2 - DIMENSIONES CON RUPTURA POR CAPITULO        *
087100******************************************************************
087200*        11/11/2023 ERD 236113 - AUDITORIA: LA RUPTURA DE CONTROL
087300*        POR CAPITULO SOLO DISPARA AL DETECTAR EL SIGUIENTE
087400*        CAPITULO (610), ASI QUE EL ULTIMO GRUPO (RS, NO HAY
087500*        DIMENSION 13 QUE LO DETECTE) NUNCA IMPRIMIA SU
087600*        SUBTOTAL. SE AGREGA EL DISPARO FINAL DE RUPTURA.
087700 600-ESCRIBE-SECCION-DIMENSIONES SECTION.
087800     MOVE SPACES TO WKS-LINEA-TEXTO
087900     MOVE "DIMENSIONES POR CAPITULO" TO WKS-LINEA-TEXTO
088000     PERFORM 990-ESCRIBE-LINEA
088100     SET WKS-DIM-IX TO 1
088200     PERFORM 610-ESCRIBE-UNA-DIMENSION VARYING WKS-DIM-IX
088300         FROM 1 BY 1 UNTIL WKS-DIM-IX > 12
088400     PERFORM 620-ESCRIBE-SUBTOTAL-CAPITULO
088500     MOVE SPACES TO WKS-LINEA-TEXTO
088600     MOVE WKS-SALUD-GENERAL TO WKS-SCORE-EDITADO
088700     STRING "SALUD GENERAL: " DELIMITED BY SIZE
088800            WKS-SCORE-EDITADO DELIMITED BY SIZE
088900            "  " DELIMITED BY SIZE
089000            WKS-SALUD-DESCRIPTOR DELIMITED BY SIZE
089100            INTO WKS-LINEA-TEXTO
089200     PERFORM 990-ESCRIBE-LINEA.
089300 600-ESCRIBE-SECCION-DIMENSIONES-E. EXIT.
089400
089500 610-ESCRIBE-UNA-DIMENSION SECTION.
089600     IF WKS-DIM-IX > 1
089700        IF WKS-DIM-CAP(WKS-DIM-IX) NOT = WKS-DIM-CAP(WKS-DIM-IX
089800           - 1)
089900           PERFORM 620-ESCRIBE-SUBTOTAL-CAPITULO
090000        END-IF
090100     END-IF
090200     MOVE WKS-DIM-SCORE(WKS-DIM-IX) TO WKS-SCORE-EDITADO
090300     MOVE WKS-DIM-PCTL(WKS-DIM-IX)  TO WKS-PCTL-EDITADO
090400     MOVE SPACES TO WKS-LINEA-TEXTO
090500     STRING WKS-DIM-COD(WKS-DIM-IX)   DELIMITED BY SIZE
090600            " "                       DELIMITED BY SIZE
090700            WKS-DIM-NOM(WKS-DIM-IX)   DELIMITED BY "  "
090800            " "                       DELIMITED BY SIZE
090900            WKS-SCORE-EDITADO         DELIMITED BY SIZE
091000            " "                       DELIMITED BY SIZE
091100            WKS-DIM-BANDA(WKS-DIM-IX) DELIMITED BY "  "
091200            " "                       DELIMITED BY SIZE
091300            WKS-DIM-TREND(WKS-DIM-IX) DELIMITED BY "  "
091400            " PCTL "                  DELIMITED BY SIZE
091500            WKS-PCTL-EDITADO          DELIMITED BY SIZE
091600            INTO WKS-LINEA-TEXTO
091700     PERFORM 990-ESCRIBE-LINEA.
091800 610-ESCRIBE-UNA-DIMENSION-E. EXIT.
091900
092000 620-ESCRIBE-SUBTOTAL-CAPITULO SECTION.
092100     MOVE SPACES TO WKS-LINEA-TEXTO
092200     EVALUATE WKS-DIM-CAP(WKS-DIM-IX - 1)
092300        WHEN "GE"
092400             MOVE WKS-CAP-PROM-GE TO WKS-SCORE-EDITADO
092500             STRING "  --- PROMEDIO GROWTH ENGINE: "
092600                    DELIMITED BY SIZE
092700                    WKS-SCORE-EDITADO DELIMITED BY SIZE
092800                    INTO WKS-LINEA-TEXTO
092900        WHEN "PH"
093000             MOVE WKS-CAP-PROM-PH TO WKS-SCORE-EDITADO
093100             STRING "  --- PROMEDIO PERFORMANCE HEALTH: "
093200                    DELIMITED BY SIZE
093300                    WKS-SCORE-EDITADO DELIMITED BY SIZE
093400                    INTO WKS-LINEA-TEXTO
093500        WHEN "PL"
093600             MOVE WKS-CAP-PROM-PL TO WKS-SCORE-EDITADO
093700             STRING "  --- PROMEDIO PEOPLE & LEADERSHIP: "
093800                    DELIMITED BY SIZE
093900                    WKS-SCORE-EDITADO DELIMITED BY SIZE
094000                    INTO WKS-LINEA-TEXTO
094100        WHEN "RS"
094200             MOVE WKS-CAP-PROM-RS TO WKS-SCORE-EDITADO
094300             STRING "  --- PROMEDIO RESILIENCE & SAFEGUARDS: "
094400                    DELIMITED BY SIZE
094500                    WKS-SCORE-EDITADO DELIMITED BY SIZE
094600                    INTO WKS-LINEA-TEXTO
094700     END-EVALUATE
094800     PERFORM 990-ESCRIBE-LINEA.
094900 620-ESCRIBE-SUBTOTAL-CAPITULO-E. EXIT.
095000******************************************************************
095100*        SECCION 3 - HALLAZGOS                                   *
095200******************************************************************
095300 650-ESCRIBE-SECCION-HALLAZGOS SECTION.
095400     MOVE SPACES TO WKS-LINEA-TEXTO
095500     MOVE "HALLAZGOS DE DIAGNOSTICO" TO WKS-LINEA-TEXTO
095600     PERFORM 990-ESCRIBE-LINEA
095700     IF WKS-FND-CONTADOR = 0
095800        MOVE SPACES TO WKS-LINEA-TEXTO
095900        MOVE "  SIN HALLAZGOS EN ESTA CORRIDA" TO WKS-LINEA-TEXTO
096000        PERFORM 990-ESCRIBE-LINEA
096100     ELSE
096200        SET WKS-FND-IX TO 1
096300        PERFORM 660-ESCRIBE-UN-HALLAZGO VARYING WKS-FND-IX
096400            FROM 1 BY 1 UNTIL WKS-FND-IX > WKS-FND-CONTADOR
096500     END-IF
096600     MOVE SPACES TO WKS-LINEA-TEXTO
096700     MOVE WKS-FND-CONTADOR TO WKS-CONTADOR-EDITADO
096800     STRING "TOTAL DE HALLAZGOS: " DELIMITED BY SIZE
096900            WKS-CONTADOR-EDITADO   DELIMITED BY SIZE
097000            INTO WKS-LINEA-TEXTO
097100     PERFORM 990-ESCRIBE-LINEA.
097200 650-ESCRIBE-SECCION-HALLAZGOS-E. EXIT.
097300
097400 660-ESCRIBE-UN-HALLAZGO SECTION.
097500     MOVE SPACES TO WKS-LINEA-TEXTO
097600     STRING "  " DELIMITED BY SIZE
097700            WKS-FND-TYPE(WKS-FND-IX)     DELIMITED BY "  "
097800            " "                          DELIMITED BY SIZE
097900            WKS-FND-SEVERITY(WKS-FND-IX) DELIMITED BY "  "
098000            " "                          DELIMITED BY SIZE
098100            WKS-FND-LABEL(WKS-FND-IX)    DELIMITED BY "  "
098200            INTO WKS-LINEA-TEXTO
098300     PERFORM 990-ESCRIBE-LINEA.
098400 660-ESCRIBE-UN-HALLAZGO-E. EXIT.
098500******************************************************************
098600*        SECCION 4 - RECOMENDACIONES                             *
098700******************************************************************
098800 700-ESCRIBE-SECCION-RECOMENDACIONES SECTION.
098900     MOVE SPACES TO WKS-LINEA-TEXTO
099000     MOVE "RECOMENDACIONES PRIORIZADAS" TO WKS-LINEA-TEXTO
099100     PERFORM 990-ESCRIBE-LINEA
099200     IF WKS-REC-CONTADOR = 0
099300        MOVE SPACES TO WKS-LINEA-TEXTO
099400        MOVE "  SIN RECOMENDACIONES EN ESTA CORRIDA"
099500             TO WKS-LINEA-TEXTO
099600        PERFORM 990-ESCRIBE-LINEA
099700     ELSE
099800        SET WKS-REC-IX TO 1
099900        PERFORM 710-ESCRIBE-UNA-RECOMENDACION VARYING WKS-REC-IX
100000            FROM 1 BY 1 UNTIL WKS-REC-IX > WKS-REC-CONTADOR
100100     END-IF
100200     MOVE SPACES TO WKS-LINEA-TEXTO
100300     MOVE WKS-REC-CONTADOR TO WKS-CONTADOR-EDITADO
100400     STRING "TOTAL DE RECOMENDACIONES: " DELIMITED BY SIZE
100500            WKS-CONTADOR-EDITADO         DELIMITED BY SIZE
100600            INTO WKS-LINEA-TEXTO
100700     PERFORM 990-ESCRIBE-LINEA.
100800 700-ESCRIBE-SECCION-RECOMENDACIONES-E. EXIT.
100900
101000 710-ESCRIBE-UNA-RECOMENDACION SECTION.
101100     MOVE WKS-REC-IMPACT(WKS-REC-IX) TO WKS-SCORE-EDITADO
101200     MOVE SPACES TO WKS-LINEA-TEXTO
101300     STRING "  RANK " DELIMITED BY SIZE
101400            WKS-REC-RANK(WKS-REC-IX)    DELIMITED BY SIZE
101500            " "                         DELIMITED BY SIZE
101600            WKS-REC-DIM-CODE(WKS-REC-IX) DELIMITED BY SIZE
101700            " HORIZ "                   DELIMITED BY SIZE
101800            WKS-REC-HORIZON(WKS-REC-IX) DELIMITED BY "  "
101900            " IMPACT "                  DELIMITED BY SIZE
102000            WKS-SCORE-EDITADO           DELIMITED BY SIZE
102100            " ESF "                     DELIMITED BY SIZE
102200            WKS-REC-EFFORT(WKS-REC-IX)  DELIMITED BY SIZE
102300            " GR "                      DELIMITED BY SIZE
102400            WKS-REC-QUICKWIN(WKS-REC-IX) DELIMITED BY SIZE
102500            INTO WKS-LINEA-TEXTO
102600     PERFORM 990-ESCRIBE-LINEA.
102700 710-ESCRIBE-UNA-RECOMENDACION-E. EXIT.
102800******************************************************************
102900*        SECCION 5 - HOJA DE RUTA POR HORIZONTE                  *
103000******************************************************************
103100 750-ESCRIBE-SECCION-ROADMAP SECTION.
103200     MOVE SPACES TO WKS-LINEA-TEXTO
103300     MOVE "HOJA DE RUTA" TO WKS-LINEA-TEXTO
103400     PERFORM 990-ESCRIBE-LINEA
103500     IF WKS-REC-CONTADOR = 0
103600        PERFORM 790-ESCRIBE-FASE-CONTINUA
103700     ELSE
103800        MOVE "90D " TO WKS-FRAGMENTO
103900        PERFORM 760-ESCRIBE-UNA-FASE
104000        MOVE "12M " TO WKS-FRAGMENTO
104100        PERFORM 760-ESCRIBE-UNA-FASE
104200        MOVE "24M+" TO WKS-FRAGMENTO
104300        PERFORM 760-ESCRIBE-UNA-FASE
104400     END-IF.
104500 750-ESCRIBE-SECCION-ROADMAP-E. EXIT.
104600
104700 760-ESCRIBE-UNA-FASE SECTION.
104800     SET WKS-REC-IX TO 1
104900     MOVE 0 TO WKS-TMP-CONT
105000     PERFORM 765-CUENTA-EN-FASE VARYING WKS-REC-IX FROM 1
105100         BY 1 UNTIL WKS-REC-IX > WKS-REC-CONTADOR
105200     IF WKS-TMP-CONT > 0
105300        MOVE SPACES TO WKS-LINEA-TEXTO
105400*        11/11/2023 ERD 236113 - AUDITORIA: LOS 3 LITERALES DE
105500*        FASE TERMINABAN EN UNA COMA SUELTA, SIN EL HORIZONTE DE
105600*        TIEMPO QUE PIDE EL REPORTE. SE AGREGA A CADA UNO.
105700        EVALUATE WKS-FRAGMENTO(1:4)
105800           WHEN "90D "
105900                MOVE "  FASE: FOUNDATION & QUICK WINS, 0-90 DAYS"
106000                     TO WKS-LINEA-TEXTO
106100           WHEN "12M "
106200                MOVE "  FASE: CORE CAPABILITY BUILDING, 3-12 "
106300                     TO WKS-FASE-TEXTO
106400                STRING WKS-FASE-TEXTO DELIMITED BY "  "
106500                       "MONTHS" DELIMITED BY SIZE
106600                       INTO WKS-LINEA-TEXTO
106700           WHEN "24M+"
106800                MOVE "  FASE: STRATEGIC TRANSFORMATION, 12-24+ "
106900                     TO WKS-FASE-TEXTO
107000                STRING WKS-FASE-TEXTO DELIMITED BY "  "
107100                       "MONTHS" DELIMITED BY SIZE
107200                       INTO WKS-LINEA-TEXTO
107300        END-EVALUATE
107400        PERFORM 990-ESCRIBE-LINEA
107500        SET WKS-REC-IX TO 1
107600        PERFORM 770-ESCRIBE-RECOMENDACION-EN-FASE
107700            VARYING WKS-REC-IX FROM 1 BY 1
107800            UNTIL WKS-REC-IX > WKS-REC-CONTADOR
107900     END-IF.
108000 760-ESCRIBE-UNA-FASE-E. EXIT.
108100
108200 765-CUENTA-EN-FASE SECTION.
108300     IF WKS-REC-HORIZON(WKS-REC-IX) = WKS-FRAGMENTO(1:4)
108400        ADD 1 TO WKS-TMP-CONT
108500     END-IF.
108600 765-CUENTA-EN-FASE-E. EXIT.
108700
108800 770-ESCRIBE-RECOMENDACION-EN-FASE SECTION.
108900     IF WKS-REC-HORIZON(WKS-REC-IX) = WKS-FRAGMENTO(1:4)
109000        MOVE SPACES TO WKS-LINEA-TEXTO
109100        STRING "    - " DELIMITED BY SIZE
109200               WKS-REC-ID(WKS-REC-IX) DELIMITED BY "  "
109300               INTO WKS-LINEA-TEXTO
109400        PERFORM 990-ESCRIBE-LINEA
109500     END-IF.
109600 770-ESCRIBE-RECOMENDACION-EN-FASE-E. EXIT.
109700
109800 790-ESCRIBE-FASE-CONTINUA SECTION.
109900     MOVE SPACES TO WKS-LINEA-TEXTO
110000     MOVE "  FASE: CONTINUOUS IMPROVEMENT / ONGOING"
110100          TO WKS-LINEA-TEXTO
110200     PERFORM 990-ESCRIBE-LINEA.
110300 790-ESCRIBE-FASE-CONTINUA-E. EXIT.
110400******************************************************************
110500*        SECCION 6 - RESUMEN EJECUTIVO                           *
110600******************************************************************
110700 800-ESCRIBE-RESUMEN-EJECUTIVO SECTION.
110800     MOVE SPACES TO WKS-LINEA-TEXTO
110900     MOVE "RESUMEN EJECUTIVO" TO WKS-LINEA-TEXTO
111000     PERFORM 990-ESCRIBE-LINEA
111100     PERFORM 810-ESCRIBE-FORTALEZAS
111200     PERFORM 820-ESCRIBE-RETOS
111300     PERFORM 830-ESCRIBE-TRAYECTORIA
111400     PERFORM 840-ESCRIBE-ASPIRACION
111500     PERFORM 850-ESCRIBE-HALLAZGO-LEGADO
111600     PERFORM 855-ESCRIBE-ESTADO-SALUD
111700     PERFORM 860-ESCRIBE-ANALISIS-DESEMPENO
111800     PERFORM 865-ESCRIBE-IMPERATIVO-DEBIL
111900     PERFORM 870-ESCRIBE-PERCENTIL-GENERAL
112000     PERFORM 880-ESCRIBE-EVALUACION-RIESGO
112100     PERFORM 885-ESCRIBE-INTERDEPENDENCIA
112200     PERFORM 890-ESCRIBE-PROYECCION-FINANCIERA.
112300 800-ESCRIBE-RESUMEN-EJECUTIVO-E. EXIT.
112400
112500 810-ESCRIBE-FORTALEZAS SECTION.
112600     MOVE 0 TO WKS-STRENGTH-CONT
112700     MOVE SPACES TO WKS-TEXTO-LARGO
112800     MOVE "STRENGTHS: " TO WKS-TEXTO-LARGO
112900     PERFORM 811-AGREGA-FORTALEZA-SI-CALIFICA VARYING
113000         WKS-ORDEN-I FROM 12 BY -1 UNTIL WKS-ORDEN-I < 10
113100     IF WKS-STRENGTH-CONT = 0
113200        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
113300               "NO STANDOUT STRENGTHS IDENTIFIED"
113400                                      DELIMITED BY SIZE
113500               INTO WKS-TEXTO-LARGO
113600     END-IF
113700     MOVE WKS-TEXTO-LARGO TO WKS-LINEA-TEXTO
113800     PERFORM 990-ESCRIBE-LINEA.
113900 810-ESCRIBE-FORTALEZAS-E. EXIT.
114000
114100 811-AGREGA-FORTALEZA-SI-CALIFICA SECTION.
114200     IF WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-I)) >= 70.0
114300        MOVE WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-I))
114400                                      TO WKS-SCORE-EDITADO
114500        IF WKS-STRENGTH-CONT > 0
114600           STRING WKS-TEXTO-LARGO DELIMITED BY "  "
114700                  " | "           DELIMITED BY SIZE
114800                  INTO WKS-TEXTO-LARGO
114900        END-IF
115000        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
115100               WKS-DIM-NOM(WKS-ORDEN-IDX(WKS-ORDEN-I))
115200                               DELIMITED BY "  "
115300               " (" DELIMITED BY SIZE
115400               WKS-SCORE-EDITADO DELIMITED BY SIZE
115500               "/100)"           DELIMITED BY SIZE
115600               INTO WKS-TEXTO-LARGO
115700        ADD 1 TO WKS-STRENGTH-CONT
115800     END-IF.
115900 811-AGREGA-FORTALEZA-SI-CALIFICA-E. EXIT.
116000
116100 820-ESCRIBE-RETOS SECTION.
116200     MOVE 0 TO WKS-CHALLENGE-CONT
116300     MOVE SPACES TO WKS-TEXTO-LARGO
116400     MOVE "CHALLENGES: " TO WKS-TEXTO-LARGO
116500     PERFORM 821-AGREGA-RETO-SI-CALIFICA VARYING
116600         WKS-ORDEN-I FROM 1 BY 1 UNTIL WKS-ORDEN-I > 3
116700     IF WKS-CHALLENGE-CONT = 0
116800        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
116900               "NO CRITICAL CHALLENGES IDENTIFIED"
117000                                      DELIMITED BY SIZE
117100               INTO WKS-TEXTO-LARGO
117200     END-IF
117300     MOVE WKS-TEXTO-LARGO TO WKS-LINEA-TEXTO
117400     PERFORM 990-ESCRIBE-LINEA.
117500 820-ESCRIBE-RETOS-E. EXIT.
117600
117700 821-AGREGA-RETO-SI-CALIFICA SECTION.
117800     IF WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-I)) < 60.0
117900        MOVE WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-I))
118000                                      TO WKS-SCORE-EDITADO
118100        IF WKS-CHALLENGE-CONT > 0
118200           STRING WKS-TEXTO-LARGO DELIMITED BY "  "
118300                  " | "           DELIMITED BY SIZE
118400                  INTO WKS-TEXTO-LARGO
118500        END-IF
118600        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
118700               WKS-DIM-NOM(WKS-ORDEN-IDX(WKS-ORDEN-I))
118800                               DELIMITED BY "  "
118900               " (" DELIMITED BY SIZE
119000               WKS-SCORE-EDITADO DELIMITED BY SIZE
119100               "/100)"           DELIMITED BY SIZE
119200               INTO WKS-TEXTO-LARGO
119300        ADD 1 TO WKS-CHALLENGE-CONT
119400     END-IF.
119500 821-AGREGA-RETO-SI-CALIFICA-E. EXIT.
119600
119700 830-ESCRIBE-TRAYECTORIA SECTION.
119800     MOVE WKS-PROM12-ENTERO TO WKS-CONTADOR-EDITADO
119900     MOVE SPACES TO WKS-TEXTO-LARGO
120000     EVALUATE TRUE
120100        WHEN WKS-CONT-DECLINANDO >= 3
120200             STRING "DECLINING TRAJECTORY (AVG: "
120300                    DELIMITED BY SIZE
120400                    WKS-CONTADOR-EDITADO DELIMITED BY SIZE
120500                    "/100) - " DELIMITED BY SIZE
120600                    WKS-CONT-DECLINANDO  DELIMITED BY SIZE
120700                    " CATEGORIES DECLINING" DELIMITED BY SIZE
120800                    INTO WKS-TEXTO-LARGO
120900        WHEN WKS-CONT-DECLINANDO = 2
121000             STRING "MIXED TRAJECTORY (AVG: "
121100                    DELIMITED BY SIZE
121200                    WKS-CONTADOR-EDITADO DELIMITED BY SIZE
121300                    "/100) WITH CONCERNING DECLINE IN 2 AREAS"
121400                    DELIMITED BY SIZE
121500                    INTO WKS-TEXTO-LARGO
121600        WHEN OTHER
121700             STRING "STABLE TRAJECTORY (AVG: "
121800                    DELIMITED BY SIZE
121900                    WKS-CONTADOR-EDITADO DELIMITED BY SIZE
122000                    "/100) WITH IMPROVEMENT OPPORTUNITIES"
122100                    DELIMITED BY SIZE
122200                    INTO WKS-TEXTO-LARGO
122300     END-EVALUATE
122400     MOVE WKS-TEXTO-LARGO TO WKS-LINEA-TEXTO
122500     PERFORM 990-ESCRIBE-LINEA.
122600 830-ESCRIBE-TRAYECTORIA-E. EXIT.
122700
122800 840-ESCRIBE-ASPIRACION SECTION.
122900     MOVE WKS-ASPIRACION TO WKS-CONTADOR-EDITADO
123000     MOVE SPACES TO WKS-LINEA-TEXTO
123100     STRING "ASPIRATION: REACH " DELIMITED BY SIZE
123200            WKS-CONTADOR-EDITADO DELIMITED BY SIZE
123300            "/100 WITHIN THE NEXT PLANNING CYCLE"
123400            DELIMITED BY SIZE
123500            INTO WKS-LINEA-TEXTO
123600     PERFORM 990-ESCRIBE-LINEA.
123700 840-ESCRIBE-ASPIRACION-E. EXIT.
123800
123900*        11/11/2023 ERD 236112 - AUDITORIA: EL HALLAZGO LEGADO NO
124000*        CLASIFICABA SEVERIDAD. SE AGREGA CRITICAL/HIGH SEGUN EL
124100*        PUNTAJE DE LA DIMENSION MAS DEBIL.
124200 850-ESCRIBE-HALLAZGO-LEGADO SECTION.
124300     IF WKS-DIM-SCORE(WKS-ORDEN-IDX(1)) < 50.0
124400        COMPUTE WKS-CONTADOR-EDITADO ROUNDED =
124500                (70 - WKS-DIM-SCORE(WKS-ORDEN-IDX(1))) / 70 * 100
124600        IF WKS-DIM-SCORE(WKS-ORDEN-IDX(1)) < 40.0
124700           MOVE "CRITICAL" TO WKS-LEGADO-SEVERIDAD
124800        ELSE
124900           MOVE "HIGH"     TO WKS-LEGADO-SEVERIDAD
125000        END-IF
125100        MOVE SPACES TO WKS-TEXTO-LARGO
125200        STRING "LEGACY FINDING: " DELIMITED BY SIZE
125300               WKS-DIM-NOM(WKS-ORDEN-IDX(1)) DELIMITED BY "  "
125400               " REPRESENTS A " DELIMITED BY SIZE
125500               WKS-CONTADOR-EDITADO DELIMITED BY SIZE
125600               " PCT GAP TO STABLE PERFORMANCE, SEVERITY "
125700               DELIMITED BY SIZE
125800               WKS-LEGADO-SEVERIDAD DELIMITED BY "  "
125900               INTO WKS-TEXTO-LARGO
126000        MOVE WKS-TEXTO-LARGO TO WKS-LINEA-TEXTO
126100        PERFORM 990-ESCRIBE-LINEA
126200     END-IF.
126300 850-ESCRIBE-HALLAZGO-LEGADO-E. EXIT.
126400
126500 855-ESCRIBE-ESTADO-SALUD SECTION.
126600     MOVE SPACES TO WKS-LINEA-TEXTO
126700     STRING "COMPANY HEALTH STATUS: " DELIMITED BY SIZE
126800            WKS-SALUD-DESCRIPTOR      DELIMITED BY "  "
126900            INTO WKS-LINEA-TEXTO
127000     PERFORM 990-ESCRIBE-LINEA.
127100 855-ESCRIBE-ESTADO-SALUD-E. EXIT.
127200
127300 860-ESCRIBE-ANALISIS-DESEMPENO SECTION.
127400     MOVE 0 TO WKS-SUMA-12
127500     SET WKS-ORDEN-I TO 10
127600     PERFORM 861-SUMA-TOP3 VARYING WKS-ORDEN-I
127700         FROM 12 BY -1 UNTIL WKS-ORDEN-I < 10
127800     COMPUTE WKS-PROM-TOP3 ROUNDED = WKS-SUMA-12 / 3
127900     MOVE WKS-PROM-TOP3 TO WKS-SCORE-EDITADO
128000     MOVE 0 TO WKS-SUMA-12
128100     PERFORM 862-SUMA-BOTTOM3 VARYING WKS-ORDEN-I
128200         FROM 1 BY 1 UNTIL WKS-ORDEN-I > 3
128300     COMPUTE WKS-PROM-BOTTOM3 ROUNDED = WKS-SUMA-12 / 3
128400*        REGLA DE NEGOCIO: BRECHA = PROMEDIO TOP-3 MENOS
128500*        PROMEDIO BOTTOM-3 (SIEMPRE POSITIVA O CERO)
128600     COMPUTE WKS-PROM-BRECHA ROUNDED =
128700         WKS-PROM-TOP3 - WKS-PROM-BOTTOM3
128800     MOVE SPACES TO WKS-TEXTO-LARGO
128900     STRING "PERFORMANCE ANALYSIS: TOP-3 AVG "
129000            DELIMITED BY SIZE
129100            WKS-SCORE-EDITADO DELIMITED BY SIZE
129200            INTO WKS-TEXTO-LARGO
129300     MOVE WKS-PROM-BOTTOM3 TO WKS-SCORE-EDITADO
129400     STRING WKS-TEXTO-LARGO DELIMITED BY "  "
129500            " BOTTOM-3 AVG " DELIMITED BY SIZE
129600            WKS-SCORE-EDITADO DELIMITED BY SIZE
129700            INTO WKS-TEXTO-LARGO
129800     MOVE WKS-PROM-BRECHA TO WKS-BRECHA-EDITADA
129900     STRING WKS-TEXTO-LARGO DELIMITED BY "  "
130000            " GAP " DELIMITED BY SIZE
130100            WKS-BRECHA-EDITADA DELIMITED BY SIZE
130200            INTO WKS-TEXTO-LARGO
130300     MOVE WKS-TEXTO-LARGO TO WKS-LINEA-TEXTO
130400     PERFORM 990-ESCRIBE-LINEA.
130500 860-ESCRIBE-ANALISIS-DESEMPENO-E. EXIT.
130600
130700 861-SUMA-TOP3 SECTION.
130800     ADD WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-I)) TO
130900         WKS-SUMA-12.
131000 861-SUMA-TOP3-E. EXIT.
131100
131200 862-SUMA-BOTTOM3 SECTION.
131300     ADD WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-I)) TO
131400         WKS-SUMA-12.
131500 862-SUMA-BOTTOM3-E. EXIT.
131600
131700*        03/11/2023 ERD 236091 - AUDITORIA: LOS IMPERATIVOS SON
131800*        LAS 3 DIMENSIONES MAS DEBILES (UNA LINEA CADA UNA), NO
131900*        SOLO LA MAS DEBIL. LA PRIMERA LINEA (ORDEN 1) ES A LA
132000*        VEZ EL "IMPERATIVO PARA LA MAS DEBIL" DEL RESUMEN
132100*        EJECUTIVO, ASI QUE UNA SOLA RUTINA CUBRE AMBAS REGLAS.
132200 865-ESCRIBE-IMPERATIVO-DEBIL SECTION.
132300     MOVE 0 TO WKS-IMPERATIVO-CONT
132400     PERFORM 866-ESCRIBE-UN-IMPERATIVO VARYING WKS-ORDEN-I
132500         FROM 1 BY 1 UNTIL WKS-ORDEN-I > 3.
132600 865-ESCRIBE-IMPERATIVO-DEBIL-E. EXIT.
132700
132800 866-ESCRIBE-UN-IMPERATIVO SECTION.
132900     MOVE WKS-DIM-SCORE(WKS-ORDEN-IDX(WKS-ORDEN-I))
133000                                   TO WKS-SCORE-EDITADO
133100     MOVE SPACES TO WKS-TEXTO-LARGO
133200     STRING "IMPERATIVE: IMPROVE " DELIMITED BY SIZE
133300            WKS-DIM-NOM(WKS-ORDEN-IDX(WKS-ORDEN-I))
133400                                   DELIMITED BY "  "
133500            " (CURRENTLY " DELIMITED BY SIZE
133600            WKS-SCORE-EDITADO DELIMITED BY SIZE
133700            "/100)" DELIMITED BY SIZE
133800            INTO WKS-TEXTO-LARGO
133900     MOVE WKS-TEXTO-LARGO TO WKS-LINEA-TEXTO
134000     PERFORM 990-ESCRIBE-LINEA
134100     ADD 1 TO WKS-IMPERATIVO-CONT.
134200 866-ESCRIBE-UN-IMPERATIVO-E. EXIT.
134300
134400 870-ESCRIBE-PERCENTIL-GENERAL SECTION.
134500     MOVE WKS-PCTL-GENERAL TO WKS-CONTADOR-EDITADO
134600     MOVE SPACES TO WKS-LINEA-TEXTO
134700     STRING "OVERALL PERCENTILE: " DELIMITED BY SIZE
134800            WKS-CONTADOR-EDITADO   DELIMITED BY SIZE
134900            INTO WKS-LINEA-TEXTO
135000     PERFORM 990-ESCRIBE-LINEA.
135100 870-ESCRIBE-PERCENTIL-GENERAL-E. EXIT.
135200
135300 880-ESCRIBE-EVALUACION-RIESGO SECTION.
135400     MOVE WKS-RIESGO-CONTADOR TO WKS-CONTADOR-EDITADO
135500     MOVE SPACES TO WKS-LINEA-TEXTO
135600     STRING "RISK ASSESSMENT: " DELIMITED BY SIZE
135700            WKS-CONTADOR-EDITADO DELIMITED BY SIZE
135800            " DIMENSION(S) BELOW 45  MITIGATION PRIORITY: "
135900            DELIMITED BY SIZE
136000            WKS-MITIGACION-PRIORIDAD DELIMITED BY "  "
136100            INTO WKS-LINEA-TEXTO
136200     PERFORM 990-ESCRIBE-LINEA.
136300 880-ESCRIBE-EVALUACION-RIESGO-E. EXIT.
136400
136500 885-ESCRIBE-INTERDEPENDENCIA SECTION.
136600     MOVE SPACES TO WKS-LINEA-TEXTO
136700     MOVE "INTERDEPENDENCY: IMPROVEMENTS IN ONE DIMENSION "
136800          TO WKS-LINEA-TEXTO
136900     PERFORM 990-ESCRIBE-LINEA
137000     MOVE SPACES TO WKS-LINEA-TEXTO
137100     MOVE "TYPICALLY REINFORCE ADJACENT CHAPTERS WITHIN 2-3 "
137200          TO WKS-LINEA-TEXTO
137300     PERFORM 990-ESCRIBE-LINEA
137400     MOVE SPACES TO WKS-LINEA-TEXTO
137500     MOVE "REPORTING CYCLES."
137600          TO WKS-LINEA-TEXTO
137700     PERFORM 990-ESCRIBE-LINEA.
137800 885-ESCRIBE-INTERDEPENDENCIA-E. EXIT.
137900
138000 890-ESCRIBE-PROYECCION-FINANCIERA SECTION.
138100     MOVE SPACES TO WKS-LINEA-TEXTO
138200     MOVE "FINANCIAL PROJECTION: 90-DAY VALUE 1,250,000  "
138300          TO WKS-LINEA-TEXTO
138400     PERFORM 990-ESCRIBE-LINEA
138500     MOVE SPACES TO WKS-LINEA-TEXTO
138600     MOVE "ANNUAL VALUE 5,000,000  90-DAY ROI 8.3  REQUIRED "
138700          TO WKS-LINEA-TEXTO
138800     PERFORM 990-ESCRIBE-LINEA
138900     MOVE SPACES TO WKS-LINEA-TEXTO
139000     MOVE "INVESTMENT 150,000"
139100          TO WKS-LINEA-TEXTO
139200     PERFORM 990-ESCRIBE-LINEA
139300     MOVE SPACES TO WKS-LINEA-TEXTO
139400     MOVE "QUICK WIN: PROCESS OPTIMIZATION INITIATIVE, 30 "
139500          TO WKS-LINEA-TEXTO
139600     PERFORM 990-ESCRIBE-LINEA
139700     MOVE SPACES TO WKS-LINEA-TEXTO
139800     MOVE "DAYS, INVESTMENT 50,000, EXPECTED VALUE 400,000, "
139900          TO WKS-LINEA-TEXTO
140000     PERFORM 990-ESCRIBE-LINEA
140100     MOVE SPACES TO WKS-LINEA-TEXTO
140200     MOVE "ROI 8.0"
140300          TO WKS-LINEA-TEXTO
140400     PERFORM 990-ESCRIBE-LINEA.
140500 890-ESCRIBE-PROYECCION-FINANCIERA-E. EXIT.
140600******************************************************************
140700*        SECCION 7 - TRAILER DE CONSOLIDACION (U5)               *
140800******************************************************************
140900*        11/11/2023 ERD 236112 - AUDITORIA: LA BANDERA DE
141000*        UNIDADES COMPLETADAS ERA UN LITERAL FIJO "U1-U4". AHORA
141100*        SE DERIVA DE LOS CONTADORES DE CADA ARCHIVO YA LEIDO:
141200*        U1/U2/U3 REQUIEREN LAS 12 DIMENSIONES (WKS-DIM-LEIDOS),
141300*        U4 REQUIERE AL MENOS UN RENGLON DE NARRATIVA
141400*        (WKS-NARR-LEIDOS), PARA REFLEJAR UNA CORRIDA CORTA.
141500 900-ESCRIBE-CONSOLIDACION SECTION.
141600     MOVE 0 TO WKS-UNIDADES-COMPLETAS
141700     MOVE SPACES TO WKS-TEXTO-LARGO
141800     MOVE "CONSOLIDACION DE LA CORRIDA (" TO WKS-TEXTO-LARGO
141900     IF WKS-DIM-LEIDOS = 12
142000        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
142100               "U1 " DELIMITED BY SIZE INTO WKS-TEXTO-LARGO
142200        ADD 1 TO WKS-UNIDADES-COMPLETAS
142300     END-IF
142400     IF WKS-DIM-LEIDOS = 12
142500        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
142600               "U2 " DELIMITED BY SIZE INTO WKS-TEXTO-LARGO
142700        ADD 1 TO WKS-UNIDADES-COMPLETAS
142800     END-IF
142900     IF WKS-DIM-LEIDOS = 12
143000        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
143100               "U3 " DELIMITED BY SIZE INTO WKS-TEXTO-LARGO
143200        ADD 1 TO WKS-UNIDADES-COMPLETAS
143300     END-IF
143400     IF WKS-NARR-LEIDOS > 0
143500        STRING WKS-TEXTO-LARGO DELIMITED BY "  "
143600               "U4 " DELIMITED BY SIZE INTO WKS-TEXTO-LARGO
143700        ADD 1 TO WKS-UNIDADES-COMPLETAS
143800     END-IF
143900     STRING WKS-TEXTO-LARGO DELIMITED BY "  "
144000            "COMPLETADAS)" DELIMITED BY SIZE
144100            INTO WKS-LINEA-TEXTO
144200     PERFORM 990-ESCRIBE-LINEA
144300     MOVE SPACES TO WKS-LINEA-TEXTO
144400     STRING "EMPRESA " DELIMITED BY SIZE
144500            RCT-COMPANY-ID DELIMITED BY SIZE
144600            "  SALUD GENERAL " DELIMITED BY SIZE
144700            INTO WKS-LINEA-TEXTO
144800     MOVE WKS-SALUD-GENERAL TO WKS-SCORE-EDITADO
144900     STRING WKS-LINEA-TEXTO DELIMITED BY "  "
145000            WKS-SCORE-EDITADO DELIMITED BY SIZE
145100            " " DELIMITED BY SIZE
145200            WKS-SALUD-DESCRIPTOR DELIMITED BY "  "
145300            INTO WKS-LINEA-TEXTO
145400     PERFORM 990-ESCRIBE-LINEA
145500     MOVE SPACES TO WKS-LINEA-TEXTO
145600     MOVE WKS-FND-CONTADOR TO WKS-CONTADOR-EDITADO
145700     STRING "HALLAZGOS: " DELIMITED BY SIZE
145800            WKS-CONTADOR-EDITADO DELIMITED BY SIZE
145900            "  RECOMENDACIONES: " DELIMITED BY SIZE
146000            INTO WKS-LINEA-TEXTO
146100     MOVE WKS-REC-CONTADOR TO WKS-CONTADOR-EDITADO
146200     STRING WKS-LINEA-TEXTO DELIMITED BY "  "
146300            WKS-CONTADOR-EDITADO DELIMITED BY SIZE
146400            "  IMPERATIVOS: " DELIMITED BY SIZE
146500            INTO WKS-LINEA-TEXTO
146600*        03/11/2023 ERD 236091 - YA NO SE FIJA EN "003": SE USA
146700*        EL CONTADOR REAL LLENADO POR 865-ESCRIBE-IMPERATIVO-DEBIL
146800     MOVE WKS-IMPERATIVO-CONT TO WKS-IMPERATIVO-EDITADO
146900     STRING WKS-LINEA-TEXTO DELIMITED BY "  "
147000            WKS-IMPERATIVO-EDITADO DELIMITED BY SIZE
147100            INTO WKS-LINEA-TEXTO
147200     PERFORM 990-ESCRIBE-LINEA.
147300 900-ESCRIBE-CONSOLIDACION-E. EXIT.
147400******************************************************************
147500*        RUTINA COMUN DE ESCRITURA DE UNA LINEA DEL REPORTE      *
147600******************************************************************
147700 990-ESCRIBE-LINEA SECTION.
147800     MOVE WKS-LINEA-CONSTRUCTOR TO RPT-LINEA
147900     WRITE RPT-LINEA
148000     IF FS-RPTFILE NOT EQUAL 0
148100        MOVE 'WRITE'   TO ACCION
148200        MOVE SPACES    TO LLAVE
148300        MOVE 'RPTFILE' TO ARCHIVO
148400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
148500                              FS-RPTFILE, FSE-RPTFILE
148600     ELSE
148700        ADD 1 TO WKS-LINEAS-ESCRITAS
148800     END-IF.
148900 990-ESCRIBE-LINEA-E. EXIT.
149000******************************************************************
149100 950-CIERRA-ARCHIVOS SECTION.
149200     DISPLAY "**********************************************"
149300     DISPLAY "*  ISE3CON - DIMENSIONES LEIDAS   : "
149400             WKS-DIM-LEIDOS
149500     DISPLAY "*  ISE3CON - LINEAS DE REPORTE ESCRITAS: "
149600             WKS-LINEAS-ESCRITAS
149700     DISPLAY "**********************************************"
149800     IF WKS-MODO-PRUEBA-ON
149900        DISPLAY ">>> VOLCADO DE TABLA (UPSI-0 EN MODO PRUEBA) "
150000                UPON CONSOLE
150100        DISPLAY WKS-DIM-DUMP-TEXTO UPON CONSOLE
150200     END-IF
150300     CLOSE RUNCTL
150400     CLOSE DIMFILE
150500     CLOSE FNDFILE
150600     CLOSE RECFILE
150700     CLOSE NARRFILE
150800     CLOSE RPTFILE.
150900 950-CIERRA-ARCHIVOS-E. EXIT.
