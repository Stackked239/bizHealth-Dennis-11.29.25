000100******************************************************************
000200*        COPY ISEDIMS  -  PUNTAJE DE DIMENSION (DIMFILE)         *
000300*        SISTEMA ISE - INDICE DE SALUD EMPRESARIAL               *
000400******************************************************************
000500* SALIDA DE LA FASE 1 (ISE1SCR) Y ENTRADA DE LAS FASES 2 Y 3.    *
000600* SIEMPRE SE ESCRIBEN LAS 12 DIMENSIONES FIJAS DEL MODELO, AUN   *
000700* CUANDO UNA CATEGORIA NO TRAJO NINGUNA RESPUESTA EN EL ARCHIVO  *
000800* DE ENTRADA (EN ESE CASO QUEDA CON EL PUNTAJE POR DEFECTO).     *
000900******************************************************************
001000 01  ISE-DIMS-REG.
001100     05  DIM-CODE                 PIC X(03).
001200     05  DIM-NAME                 PIC X(25).
001300     05  DIM-CHAPTER              PIC X(02).
001400     05  DIM-SCORE                PIC 9(03)V9(01).
001500     05  DIM-BAND                 PIC X(12).
001600     05  DIM-BENCHMARK            PIC 9(01)V9(01).
001700     05  DIM-TREND                PIC X(09).
001800     05  DIM-PERCENTILE           PIC 9(02).
001900     05  FILLER                   PIC X(21).
