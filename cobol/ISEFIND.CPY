000100******************************************************************
000200*        COPY ISEFIND  -  HALLAZGO DE DIAGNOSTICO (FNDFILE)      *
000300*        SISTEMA ISE - INDICE DE SALUD EMPRESARIAL               *
000400******************************************************************
000500* UN REGISTRO POR CADA FORTALEZA, BRECHA O RIESGO DETECTADO EN   *
000600* LA FASE 2 (ISE2INS). CANTIDAD VARIABLE, DE CERO A DOCE (UNO    *
000700* COMO MAXIMO POR DIMENSION).                                    *
000800******************************************************************
000900 01  ISE-FIND-REG.
001000     05  FND-ID                   PIC X(30).
001100     05  FND-DIM-CODE             PIC X(03).
001200     05  FND-TYPE                 PIC X(08).
001300     05  FND-SEVERITY             PIC X(08).
001400     05  FND-LABEL                PIC X(40).
001500     05  FND-NARRATIVE            PIC X(200).
001600     05  FILLER                   PIC X(11).
